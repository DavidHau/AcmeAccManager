000100      ******************************************************************
000200      * ACCTMAST - MONEY ACCOUNT MASTER RECORD LAYOUT
000300      * ACME TRUST BANK - DEPOSIT ACCOUNTING SYSTEM
000400      *
000500      * ONE ENTRY PER MONEY ACCOUNT.  KEYED BY ACCT-ID.  OWNER AND
000600      * CURRENCY ARE SET AT ACCOUNT OPENING AND NEVER CHANGE.
000700      * ACCT-VERSION IS BUMPED BY ONE ON EVERY SUCCESSFUL REWRITE AND
000800      * IS USED BY ACCTUPDT TO DETECT A RECORD THAT CHANGED SINCE IT
000900      * WAS READ.  ACCT-BALANCE MAY NEVER BE WRITTEN NEGATIVE - SEE
001000      * 4100-VALIDATE-BALANCE IN ACCTUPDT.
001100      *
001200      *    RFH  03/17/87  ORIGINAL LAYOUT.
001300      *    JLB  11/02/91  WIDENED ACCT-OWNER-ID FROM X(16) TO X(32)
001400      *                   TO MATCH THE NEW CUSTOMER-ID STANDARD.
001500      *    MKT  06/30/99  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
001600      *                   COPYBOOK, NO CHANGE REQUIRED.  CR-1999-061.
001700      ******************************************************************
001800       01  ACCT-MASTER-RECORD.
001900           05  ACCT-ID                     PIC X(08).
002000           05  ACCT-VERSION                PIC 9(04).
002100           05  ACCT-OWNER-ID               PIC X(32).
002200           05  ACCT-CURRENCY               PIC X(03).
002300           05  ACCT-BALANCE                PIC S9(20)V99.
002400           05  FILLER                      PIC X(04).
002500      *
002600      * ALTERNATE VIEW USED BY THE NIGHTLY INTEGRITY CHECK TO COMPARE
002700      * A MASTER RECORD READ BEFORE UPDATE AGAINST THE SAME RECORD
002800      * READ AFTER REWRITE, BYTE FOR BYTE.            CR-1994-018 RFH
002900      *
003000       01  ACCT-MASTER-RECORD-X REDEFINES ACCT-MASTER-RECORD.
003100           05  ACCT-X-WHOLE-RECORD         PIC X(73).
