000100      ******************************************************************
000200      * RUNLOG - CONSOLE/RUN-LOG MESSAGE RECORD LAYOUT
000300      * ACME TRUST BANK - DEPOSIT ACCOUNTING SYSTEM
000400      *
000500      * ONE LINE PER AUDIT MESSAGE WRITTEN BY THE DO-RUN-LOG PARAGRAPH
000600      * OF EACH NIGHTLY PROGRAM.  REPLACES THE OLD CALL "USERLOG" WITH
000700      * A PLAIN PRINT FILE SINCE THESE JOBS NO LONGER RUN UNDER THE
000800      * TRANSACTION MONITOR.                             RFH 03/22/87
000900      *
001000      *    RFH  03/22/87  ORIGINAL LAYOUT.
001100      *    MKT  06/30/99  Y2K REVIEW - RLG-YEAR IS ALREADY 4 DIGITS,
001200      *                   NO CHANGE REQUIRED.            CR-1999-061
001300      ******************************************************************
001400       01  RUN-LOG-RECORD.
001500           05  RLG-DATE.
001600               10  RLG-YEAR                 PIC 9(04).
001700               10  RLG-MONTH                PIC 9(02).
001800               10  RLG-DAY                  PIC 9(02).
001900           05  RLG-TIME.
002000               10  RLG-HOUR                 PIC 9(02).
002100               10  RLG-MINUTE               PIC 9(02).
002200               10  RLG-SECOND               PIC 9(02).
002300           05  RLG-PROGRAM                  PIC X(08).
002400           05  RLG-TEXT                     PIC X(80).
002500           05  FILLER                       PIC X(30).
002600      *
002700      * FLAT VIEW - USED WHEN THE RECORD IS COPIED WHOLESALE INTO THE
002800      * MONTH-END CONSOLE-ACTIVITY EXTRACT.
002900      *
003000       01  RUN-LOG-RECORD-X REDEFINES RUN-LOG-RECORD.
003100           05  RLG-X-WHOLE-RECORD           PIC X(132).
