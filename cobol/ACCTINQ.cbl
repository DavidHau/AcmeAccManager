000100      ******************************************************************
000200      * ACME TRUST BANK - DATA PROCESSING DIVISION
000300      * THIS SOURCE IS THE PROPERTY OF ACME TRUST BANK.  IT IS NOT TO
000400      * BE DISCLOSED OUTSIDE THE BANK WITHOUT WRITTEN CONSENT OF THE
000500      * DATA PROCESSING DIVISION.
000600      ******************************************************************
000700       IDENTIFICATION DIVISION.
000800       PROGRAM-ID.    ACCTINQ.
000900       AUTHOR.        R F HALVORSEN.
001000       INSTALLATION.  ACME TRUST BANK - DATA PROCESSING DIVISION.
001100       DATE-WRITTEN.  MARCH 17, 1987.
001200       DATE-COMPILED.
001300       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400      ******************************************************************
001500      * ACCTINQ IS THE NIGHTLY ACCOUNT-INQUIRY DRIVER FOR THE DEPOSIT
001600      * ACCOUNTING SYSTEM.  IT READS THE INQUIRY-REQUEST FILE BUILT BY
001700      * THE DAY'S BRANCH AND TELLER LOOKUP ACTIVITY AND, FOR EACH
001800      * REQUEST -
001900      *     - LOOKS UP THE ACCOUNT ON THE MASTER BY ACCT-ID
002000      *     - CHECKS THAT THE REQUESTING USER IS THE ACCOUNT'S OWNER
002100      *     - IF BOTH CHECKS PASS, COPIES THE ACCOUNT RECORD TO THE
002200      *       INQUIRY-RESULT FILE FOR THE BRANCH TO PICK UP
002300      *     - ALWAYS WRITES ONE RESPONSE-FILE ENTRY PER REQUEST, SERVED
002400      *       OR REJECTED, AND ROLLS UP READ/SERVED/REJECTED COUNTS ON
002500      *       THE RUN-CONTROL REPORT
002600      * THE MASTER IS OPENED INPUT ONLY - AN INQUIRY NEVER CHANGES AN
002700      * ACCOUNT RECORD.  DEBIT, CREDIT AND TRANSFER REQUESTS ARE
002800      * HANDLED BY THE COMPANION PROGRAM ACCTUPDT, NOT HERE.
002900      *
003000      * CHANGE LOG
003100      *    RFH  03/17/87  ORIGINAL PROGRAM.  LOOKUP AND FOUND/NOT-FOUND
003200      *                   LOGGING CARRIED OVER FROM THE OLD STOCK-QUOTE
003300      *                   PRICE-LOOKUP SERVER.
003400      *    RFH  08/02/88  ADDED THE RUN-CONTROL REPORT AT OPERATIONS'
003500      *                   REQUEST SO THE NIGHT SHIFT CAN BALANCE THE
003600      *                   RUN WITHOUT DUMPING THE LOG.       PR-88-114
003700      *    JLB  11/02/91  WIDENED ACCT-OWNER-ID TO X(32) WITH THE NEW
003800      *                   CUSTOMER-ID STANDARD.  SEE ACCTMAST.
003900      *    MKT  06/30/99  Y2K REVIEW - ALL DATE FIELDS ALREADY CARRY A
004000      *                   FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.
004100      *                   CR-1999-061
004200      *    DOA  02/14/03  CONVERTED CALL "USERLOG" TO THE LOCAL
004300      *                   RUN-LOG FILE NOW THAT THESE JOBS RUN AS
004400      *                   PLAIN BATCH STEPS, NOT TUXEDO SERVICES.
004500      *                   CR-2003-008
004600      *    SPN  07/19/07  VALIDATION ERRORS (BLANK USER OR ACCOUNT ID)
004700      *                   NOW REJECTED WITH STATUS VE BEFORE THE
004800      *                   MASTER IS EVEN READ.                PR-2007-162
004900      ******************************************************************
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SOURCE-COMPUTER.   IBM-4381.
005300       OBJECT-COMPUTER.   IBM-4381.
005400       SPECIAL-NAMES.
005500           C01 IS TOP-OF-FORM.
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT ACCT-MASTER-FILE ASSIGN "ACCTMAST.IT"
005900               ORGANIZATION INDEXED
006000               ACCESS DYNAMIC
006100               RECORD KEY ACCT-ID
006200               STATUS ACCT-STATUS.
006300           SELECT INQREQ-FILE ASSIGN "INQREQ.IT"
006400               ORGANIZATION LINE SEQUENTIAL
006500               STATUS INQR-STATUS.
006600           SELECT RESPONSE-FILE ASSIGN "INQRESP.IT"
006700               ORGANIZATION LINE SEQUENTIAL
006800               STATUS RESP-STATUS.
006900           SELECT INQ-RESULT-FILE ASSIGN "INQRSLT.IT"
007000               ORGANIZATION LINE SEQUENTIAL
007100               STATUS RSLT-STATUS.
007200           SELECT RUN-LOG-FILE ASSIGN "RUNLOG.IT"
007300               ORGANIZATION LINE SEQUENTIAL
007400               STATUS RLOG-STATUS.
007500           SELECT RUN-RPT-FILE ASSIGN "RUNRPT.IT"
007600               ORGANIZATION LINE SEQUENTIAL
007700               STATUS RRPT-STATUS.
007800      ******************************************************************
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  ACCT-MASTER-FILE; RECORD 73.
008200       COPY ACCTMAST.
008300      *
008400       FD  INQREQ-FILE; RECORD 90.
008500       COPY OPREQ.
008600      *
008700       FD  RESPONSE-FILE; RECORD 86.
008800       COPY RESPREC.
008900      *
009000      * INQUIRY-RESULT ENTRY IS THE FOUND ACCOUNT RECORD ITSELF, ONE
009100      * PER SUCCESSFUL INQUIRY, FOR THE BRANCH TO PICK UP.
009200      *                                                    RFH 03/17/87
009300      *
009400       FD  INQ-RESULT-FILE; RECORD 73.
009500       01  INQ-RESULT-RECORD.
009600           05  RSLT-ACCT-ID                 PIC X(08).
009700           05  RSLT-ACCT-VERSION            PIC 9(04).
009800           05  RSLT-ACCT-OWNER-ID           PIC X(32).
009900           05  RSLT-ACCT-CURRENCY           PIC X(03).
010000           05  RSLT-ACCT-BALANCE            PIC S9(20)V99.
010100           05  FILLER                       PIC X(04).
010200      *
010300       FD  RUN-LOG-FILE; RECORD 132.
010400       COPY RUNLOG.
010500      *
010600       FD  RUN-RPT-FILE; RECORD 80.
010700       01  RUN-RPT-LINE.
010800           05  RPT-LINE-TEXT                PIC X(79).
010900           05  FILLER                       PIC X(01).
011000      ******************************************************************
011100       WORKING-STORAGE SECTION.
011200      ******************************************************************
011300      * FILE STATUS PAIRS
011400      ******************************************************************
011500       01  ACCT-STATUS.
011600           05  ACCT-STATUS-1                PIC X.
011700           05  ACCT-STATUS-2                PIC X.
011800       01  INQR-STATUS.
011900           05  INQR-STATUS-1                PIC X.
012000           05  INQR-STATUS-2                PIC X.
012100       01  RESP-STATUS.
012200           05  RESP-STATUS-1                PIC X.
012300           05  RESP-STATUS-2                PIC X.
012400       01  RSLT-STATUS.
012500           05  RSLT-STATUS-1                PIC X.
012600           05  RSLT-STATUS-2                PIC X.
012700       01  RLOG-STATUS.
012800           05  RLOG-STATUS-1                PIC X.
012900           05  RLOG-STATUS-2                PIC X.
013000       01  RRPT-STATUS.
013100           05  RRPT-STATUS-1                PIC X.
013200           05  RRPT-STATUS-2                PIC X.
013300      ******************************************************************
013400      * RUN-LOG MESSAGE STAGING AREA
013500      ******************************************************************
013600       01  WS-RUN-LOG-TEXT                  PIC X(80).
013700       01  WS-ERR-ROUTINE                   PIC X(16).
013800       01  WS-ERR-STATUS                    PIC X(02).
013900      ******************************************************************
014000      * SWITCHES
014100      ******************************************************************
014200       01  WS-INQR-EOF-SW                   PIC X(01) VALUE "N".
014300           88  INQR-EOF                      VALUE "Y".
014400       01  WS-MASTER-FOUND-SW               PIC X(01) VALUE "N".
014500           88  MASTER-FOUND                  VALUE "Y".
014600       01  WS-VALID-SW                      PIC X(01) VALUE "Y".
014700           88  REQUEST-IS-VALID              VALUE "Y".
014800      ******************************************************************
014900      * RUN-CONTROL ACCUMULATORS - COUNTS ARE COMP PER STANDING SHOP
015000      * PRACTICE.
015100      ******************************************************************
015200       01  WS-CNT-READ                      PIC 9(07) COMP VALUE 0.
015300       01  WS-CNT-OK                        PIC 9(07) COMP VALUE 0.
015400       01  WS-CNT-REJ-NF                    PIC 9(07) COMP VALUE 0.
015500       01  WS-CNT-REJ-NA                    PIC 9(07) COMP VALUE 0.
015600       01  WS-CNT-REJ-VE                    PIC 9(07) COMP VALUE 0.
015700      ******************************************************************
015800      * WORK AREAS
015900      ******************************************************************
016000       01  WS-TRIM-SRC                      PIC X(32).
016100       01  WS-TRIM-LEN                      PIC 9(02) COMP VALUE 0.
016200       01  WS-CURRENT-DATE.
016300           05  WS-CD-YEAR                   PIC 9(04).
016400           05  WS-CD-MONTH                  PIC 9(02).
016500           05  WS-CD-DAY                    PIC 9(02).
016600       01  WS-CURRENT-TIME.
016700           05  WS-CT-HOUR                   PIC 9(02).
016800           05  WS-CT-MINUTE                 PIC 9(02).
016900           05  WS-CT-SECOND                 PIC 9(02).
017000           05  WS-CT-HUNDREDTH              PIC 9(02).
017100      ******************************************************************
017200      * RUN-CONTROL REPORT LINE LAYOUTS
017300      ******************************************************************
017400       01  WS-RPT-TITLE.
017500           05  RPT-T-LABEL                  PIC X(30)
017600                                 VALUE "ACCTINQ RUN-CONTROL REPORT   ".
017700           05  RPT-T-DATE                   PIC X(10).
017800           05  FILLER                       PIC X(39) VALUE SPACES.
017900       01  WS-RPT-DETAIL.
018000           05  RPT-D-LABEL                  PIC X(30).
018100           05  RPT-D-COUNT                  PIC ZZZ,ZZ9.
018200           05  FILLER                       PIC X(42) VALUE SPACES.
018300      ******************************************************************
018400       LINKAGE SECTION.
018500      ******************************************************************
018600       PROCEDURE DIVISION.
018700      *
018800      * TOP-LEVEL CONTROL - INITIALIZE, DRIVE THE REQUEST LOOP, REPORT,
018900      * TERMINATE.
019000      *
019100       0000-MAIN-CONTROL.
019200           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
019300           PERFORM 2000-PROCESS-INQUIRIES THRU 2000-EXIT.
019400           PERFORM 9000-PRINT-RUN-CONTROL-REPORT THRU 9000-EXIT.
019500           PERFORM 9900-TERMINATE THRU 9900-EXIT.
019600           STOP RUN.
019700       0000-EXIT.
019800           EXIT.
019900      *
020000       1000-INITIALIZE.
020100           OPEN INPUT ACCT-MASTER-FILE.
020200           OPEN INPUT INQREQ-FILE.
020300           OPEN OUTPUT RESPONSE-FILE.
020400           OPEN OUTPUT INQ-RESULT-FILE.
020500           OPEN OUTPUT RUN-LOG-FILE.
020600           OPEN OUTPUT RUN-RPT-FILE.
020700           MOVE "ACCTINQ RUN STARTED" TO WS-RUN-LOG-TEXT.
020800           PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT.
020900           PERFORM 1100-READ-NEXT-REQUEST THRU 1100-EXIT.
021000       1000-EXIT.
021100           EXIT.
021200      *
021300       1100-READ-NEXT-REQUEST.
021400           READ INQREQ-FILE
021500               AT END
021600                   MOVE "Y" TO WS-INQR-EOF-SW.
021700           IF NOT INQR-EOF
021800               ADD 1 TO WS-CNT-READ
021900           END-IF.
022000       1100-EXIT.
022100           EXIT.
022200      *
022300      * MAIN PROCESSING LOOP - ONE PASS PER REQUEST IN ARRIVAL ORDER.
022400      *
022500       2000-PROCESS-INQUIRIES.
022600           PERFORM 3000-PROCESS-ONE-INQUIRY THRU 3000-EXIT
022700               UNTIL INQR-EOF.
022800       2000-EXIT.
022900           EXIT.
023000      *
023100      * ONE INQUIRY - EDIT IT, LOOK UP THE ACCOUNT, CHECK OWNERSHIP,
023200      * WRITE THE RESULT AND RESPONSE, THEN READ THE NEXT REQUEST.
023300      *
023400       3000-PROCESS-ONE-INQUIRY.
023500           MOVE "Y" TO WS-VALID-SW.
023600           MOVE SPACES TO RSP-STATUS.
023700           MOVE SPACES TO RSP-MESSAGE.
023800           PERFORM 3100-EDIT-REQUEST THRU 3100-EXIT.
023900           IF REQUEST-IS-VALID
024000               PERFORM 3200-LOOKUP-ACCOUNT THRU 3200-EXIT
024100           END-IF.
024200           IF REQUEST-IS-VALID AND MASTER-FOUND
024300               PERFORM 3300-CHECK-AUTHORIZATION THRU 3300-EXIT
024400           END-IF.
024500           IF REQUEST-IS-VALID AND MASTER-FOUND
024600               PERFORM 4000-WRITE-RESULT THRU 4000-EXIT
024700               MOVE "OK" TO RSP-STATUS
024800               MOVE SPACES TO RSP-MESSAGE
024900               ADD 1 TO WS-CNT-OK
025000           END-IF.
025100           PERFORM 5000-WRITE-RESPONSE THRU 5000-EXIT.
025200           PERFORM 1100-READ-NEXT-REQUEST THRU 1100-EXIT.
025300       3000-EXIT.
025400           EXIT.
025500      *
025600      * FIELD-LEVEL EDITS - BLANK USER ID OR ACCOUNT ID IS REJECTED
025700      * BEFORE THE MASTER IS EVEN READ.                    SPN 07/19/07
025800      *
025900       3100-EDIT-REQUEST.
026000           IF REQ-USER-ID = SPACES OR REQ-ACCT-ID = SPACES
026100               MOVE "N" TO WS-VALID-SW
026200               MOVE "VE" TO RSP-STATUS
026300               MOVE "Request is missing a required field" TO RSP-MESSAGE
026400               ADD 1 TO WS-CNT-REJ-VE
026500           END-IF.
026600       3100-EXIT.
026700           EXIT.
026800      *
026900      * LOOK UP THE TARGET ACCOUNT BY KEY.                 RFH 03/17/87
027000      *
027100       3200-LOOKUP-ACCOUNT.
027200           MOVE "N" TO WS-MASTER-FOUND-SW.
027300           MOVE REQ-ACCT-ID TO ACCT-ID.
027400           READ ACCT-MASTER-FILE
027500               INVALID KEY
027600                   MOVE "N" TO WS-VALID-SW
027700                   MOVE "NF" TO RSP-STATUS
027800                   STRING "MoneyAccount[" DELIMITED BY SIZE
027900                          REQ-ACCT-ID DELIMITED BY SIZE
028000                          "] does not exist!" DELIMITED BY SIZE
028100                          INTO RSP-MESSAGE
028200                   ADD 1 TO WS-CNT-REJ-NF
028300           END-READ.
028400           IF ACCT-STATUS-1 = "0"
028500               MOVE "Y" TO WS-MASTER-FOUND-SW
028600           END-IF.
028700       3200-EXIT.
028800           EXIT.
028900      *
029000      * OWNERSHIP CHECK - ONLY THE PRIMARY OWNER MAY READ THE ACCOUNT.
029100      *                                                    RFH 03/17/87
029200      *
029300       3300-CHECK-AUTHORIZATION.
029400           IF ACCT-OWNER-ID NOT = REQ-USER-ID
029500               MOVE "N" TO WS-VALID-SW
029600               MOVE "NA" TO RSP-STATUS
029700               MOVE REQ-USER-ID TO WS-TRIM-SRC
029800               PERFORM 3350-FIND-TRIM-LEN THRU 3350-EXIT
029900               STRING "User[" DELIMITED BY SIZE
030000                      WS-TRIM-SRC (1:WS-TRIM-LEN) DELIMITED BY SIZE
030100                      "] is trying to read MoneyAccount["
030200                          DELIMITED BY SIZE
030300                      REQ-ACCT-ID DELIMITED BY SIZE
030400                      "]" DELIMITED BY SIZE
030500                      INTO RSP-MESSAGE
030600               ADD 1 TO WS-CNT-REJ-NA
030700           END-IF.
030800       3300-EXIT.
030900           EXIT.
031000      *
031100      * TRIM TRAILING SPACES FROM THE REQUESTING USER ID BEFORE IT
031200      * GOES INTO THE NOT-AUTHORIZED MESSAGE, SO A SHORT USER ID DOES
031300      * NOT LEAVE THE ACCOUNT-ID BRACKET OFF THE END OF A FULL-WIDTH
031400      * FIELD.                                             SPN 07/19/07
031500      *
031600       3350-FIND-TRIM-LEN.
031700           MOVE 32 TO WS-TRIM-LEN.
031800           PERFORM 3360-BACK-UP-ONE THRU 3360-EXIT
031900               UNTIL WS-TRIM-LEN = 0
032000                  OR WS-TRIM-SRC (WS-TRIM-LEN:1) NOT = SPACE.
032100           IF WS-TRIM-LEN = 0
032200               MOVE 1 TO WS-TRIM-LEN
032300           END-IF.
032400       3350-EXIT.
032500           EXIT.
032600      *
032700       3360-BACK-UP-ONE.
032800           SUBTRACT 1 FROM WS-TRIM-LEN.
032900       3360-EXIT.
033000           EXIT.
033100      *
033200      * COPY THE FOUND ACCOUNT RECORD TO THE INQUIRY-RESULT FILE FOR
033300      * THE BRANCH TO PICK UP.                             RFH 03/17/87
033400      *
033500       4000-WRITE-RESULT.
033600           MOVE ACCT-ID         TO RSLT-ACCT-ID.
033700           MOVE ACCT-VERSION    TO RSLT-ACCT-VERSION.
033800           MOVE ACCT-OWNER-ID   TO RSLT-ACCT-OWNER-ID.
033900           MOVE ACCT-CURRENCY   TO RSLT-ACCT-CURRENCY.
034000           MOVE ACCT-BALANCE    TO RSLT-ACCT-BALANCE.
034100           WRITE INQ-RESULT-RECORD.
034200           IF RSLT-STATUS-1 NOT = "0"
034300               MOVE "WRITE RESULT" TO WS-ERR-ROUTINE
034400               MOVE RSLT-STATUS-1 TO WS-ERR-STATUS
034500               PERFORM 9960-DO-RUN-LOG-ERR THRU 9960-EXIT
034600           END-IF.
034700       4000-EXIT.
034800           EXIT.
034900      *
035000      * WRITE ONE RESPONSE-FILE ENTRY PER REQUEST, SERVED OR REJECTED.
035100      *                                                    RFH 03/17/87
035200      *
035300       5000-WRITE-RESPONSE.
035400           WRITE RESPONSE-RECORD.
035500           IF RESP-STATUS-1 NOT = "0"
035600               MOVE "WRITE RESPONSE" TO WS-ERR-ROUTINE
035700               MOVE RESP-STATUS-1 TO WS-ERR-STATUS
035800               PERFORM 9960-DO-RUN-LOG-ERR THRU 9960-EXIT
035900           END-IF.
036000       5000-EXIT.
036100           EXIT.
036200      *
036300      * RUN-CONTROL TOTALS REPORT.                          RFH 08/02/88
036400      *
036500       9000-PRINT-RUN-CONTROL-REPORT.
036600           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
036700           MOVE SPACES TO WS-RPT-TITLE.
036800           MOVE "ACCTINQ RUN-CONTROL REPORT   " TO RPT-T-LABEL.
036900           STRING WS-CD-YEAR DELIMITED BY SIZE
037000                  "-" DELIMITED BY SIZE
037100                  WS-CD-MONTH DELIMITED BY SIZE
037200                  "-" DELIMITED BY SIZE
037300                  WS-CD-DAY DELIMITED BY SIZE
037400                  INTO RPT-T-DATE.
037500           MOVE WS-RPT-TITLE TO RPT-LINE-TEXT.
037600           WRITE RUN-RPT-LINE.
037700           MOVE SPACES TO WS-RPT-DETAIL.
037800           MOVE "REQUESTS READ" TO RPT-D-LABEL.
037900           MOVE WS-CNT-READ TO RPT-D-COUNT.
038000           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
038100           WRITE RUN-RPT-LINE.
038200           MOVE "REQUESTS SUCCEEDED" TO RPT-D-LABEL.
038300           MOVE WS-CNT-OK TO RPT-D-COUNT.
038400           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
038500           WRITE RUN-RPT-LINE.
038600           MOVE "REJECTED - NOT FOUND" TO RPT-D-LABEL.
038700           MOVE WS-CNT-REJ-NF TO RPT-D-COUNT.
038800           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
038900           WRITE RUN-RPT-LINE.
039000           MOVE "REJECTED - NOT AUTHORIZED" TO RPT-D-LABEL.
039100           MOVE WS-CNT-REJ-NA TO RPT-D-COUNT.
039200           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
039300           WRITE RUN-RPT-LINE.
039400           MOVE "REJECTED - VALIDATION ERROR" TO RPT-D-LABEL.
039500           MOVE WS-CNT-REJ-VE TO RPT-D-COUNT.
039600           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
039700           WRITE RUN-RPT-LINE.
039800       9000-EXIT.
039900           EXIT.
040000      *
040100       9900-TERMINATE.
040200           MOVE "ACCTINQ RUN ENDED" TO WS-RUN-LOG-TEXT.
040300           PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT.
040400           CLOSE ACCT-MASTER-FILE INQREQ-FILE RESPONSE-FILE
040500                 INQ-RESULT-FILE RUN-LOG-FILE RUN-RPT-FILE.
040600       9900-EXIT.
040700           EXIT.
040800      *
040900      * WRITE ONE LINE TO THE RUN-LOG.  REPLACES CALL "USERLOG" NOW
041000      * THAT THIS RUNS AS A PLAIN BATCH STEP.               DOA 02/14/03
041100      *
041200       9950-DO-RUN-LOG.
041300           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
041400           ACCEPT WS-CURRENT-TIME FROM TIME.
041500           MOVE WS-CD-YEAR   TO RLG-YEAR.
041600           MOVE WS-CD-MONTH  TO RLG-MONTH.
041700           MOVE WS-CD-DAY    TO RLG-DAY.
041800           MOVE WS-CT-HOUR   TO RLG-HOUR.
041900           MOVE WS-CT-MINUTE TO RLG-MINUTE.
042000           MOVE WS-CT-SECOND TO RLG-SECOND.
042100           MOVE "ACCTINQ" TO RLG-PROGRAM.
042200           MOVE WS-RUN-LOG-TEXT TO RLG-TEXT.
042300           WRITE RUN-LOG-RECORD.
042400       9950-EXIT.
042500           EXIT.
042600      *
042700       9960-DO-RUN-LOG-ERR.
042800           STRING WS-ERR-ROUTINE DELIMITED BY SIZE
042900                  " FAILED, FILE STATUS = " DELIMITED BY SIZE
043000                  WS-ERR-STATUS DELIMITED BY SIZE
043100                  INTO WS-RUN-LOG-TEXT.
043200           PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT.
043300       9960-EXIT.
043400           EXIT.
