000100      ******************************************************************
000200      * TXNLOG - TRANSACTION LOG RECORD LAYOUT
000300      * ACME TRUST BANK - DEPOSIT ACCOUNTING SYSTEM
000400      *
000500      * ONE ENTRY PER COMPLETED OPERATION AGAINST A MONEY ACCOUNT.
000600      * WRITTEN APPEND-ONLY, CHRONOLOGICAL ORDER, NEVER REWRITTEN OR
000700      * DELETED.  TXN-COUNTERPART/TXN-CURRENCY/TXN-AMOUNT ARE SPACES
000800      * AND ZERO ON AN INQUIRY ENTRY.
000900      *
001000      *    RFH  03/17/87  ORIGINAL LAYOUT (DEBIT/CREDIT ONLY).
001100      *    JLB  09/14/92  ADDED TXN-REF-CODE FOR THE NEW REFERENCE-CODE
001200      *                   GENERATOR (SEE RCGEN).             CR-92-077
001300      *    RFH  04/02/96  ADDED TRANSFER-OUT/TRANSFER-IN OPERATION
001400      *                   CODES FOR THE INTERBANK TRANSFER PROJECT.
001500      *    MKT  06/30/99  Y2K REVIEW - TXN-CREATE-TS CARRIES A FULL
001600      *                   4-DIGIT YEAR ALREADY, NO CHANGE REQUIRED.
001700      ******************************************************************
001800       01  TXN-LOG-RECORD.
001900           05  TXN-ID                      PIC X(32).
002000           05  TXN-ACCT-ID                 PIC X(08).
002100           05  TXN-OPERATION               PIC X(16).
002200           05  TXN-OPERATOR-ID             PIC X(32).
002300           05  TXN-REF-CODE                PIC X(20).
002400           05  TXN-COUNTERPART             PIC X(08).
002500           05  TXN-CURRENCY                PIC X(03).
002600           05  TXN-AMOUNT                  PIC S9(20)V99.
002700           05  TXN-CREATE-TS               PIC X(26).
002800           05  FILLER                      PIC X(06).
002900      *
003000      * ALTERNATE VIEW - SPLITS THE CREATION TIMESTAMP INTO ITS
003100      * CALENDAR PIECES SO THE MONTH-END AUDIT EXTRACT CAN SELECT BY
003200      * DATE WITHOUT UNSTRING-ING TXN-CREATE-TS EVERY TIME.
003300      *                                                CR-1996-033 RFH
003400      *
003500       01  TXN-LOG-RECORD-X REDEFINES TXN-LOG-RECORD.
003600           05  FILLER                      PIC X(141).
003700           05  TXN-X-DATE.
003800               10  TXN-X-YEAR              PIC 9(04).
003900               10  FILLER                  PIC X(01).
004000               10  TXN-X-MONTH             PIC 9(02).
004100               10  FILLER                  PIC X(01).
004200               10  TXN-X-DAY               PIC 9(02).
004300           05  FILLER                      PIC X(22).
