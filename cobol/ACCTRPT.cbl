000100      ******************************************************************
000200      * ACME TRUST BANK - DATA PROCESSING DIVISION
000300      * THIS SOURCE IS THE PROPERTY OF ACME TRUST BANK.  IT IS NOT TO
000400      * BE DISCLOSED OUTSIDE THE BANK WITHOUT WRITTEN CONSENT OF THE
000500      * DATA PROCESSING DIVISION.
000600      ******************************************************************
000700       IDENTIFICATION DIVISION.
000800       PROGRAM-ID.    ACCTRPT.
000900       AUTHOR.        R F HALVORSEN.
001000       INSTALLATION.  ACME TRUST BANK - DATA PROCESSING DIVISION.
001100       DATE-WRITTEN.  SEPTEMBER 09, 1989.
001200       DATE-COMPILED.
001300       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400      ******************************************************************
001500      * ACCTRPT IS THE NIGHTLY OWNER-ACCOUNTS LISTING FOR THE DEPOSIT
001600      * ACCOUNTING SYSTEM.  IT SORTS THE ACCOUNT MASTER BY OWNER ID AND
001700      * ACCOUNT ID, PRINTS ONE DETAIL LINE PER ACCOUNT, AND ON EVERY
001800      * CHANGE OF OWNER ID PRINTS THE OWNER'S ACCOUNT COUNT AND A
001900      * BALANCE SUBTOTAL FOR EACH CURRENCY THE OWNER HOLDS.  THE MASTER
002000      * ITSELF IS NEVER CHANGED - THIS IS A READ-ONLY LISTING RUN.
002100      *
002200      * CHANGE LOG
002300      *    RFH  09/09/89  ORIGINAL PROGRAM.  SORT/CONTROL-BREAK SHELL
002400      *                   ADAPTED FROM THE OLD YEAR-END HOLDINGS LISTING
002500      *                   WE RAN FOR THE TRUST DEPARTMENT.    PR-89-231
002600      *    JLB  11/02/91  WIDENED OWNER ID TO X(32) WITH THE NEW
002700      *                   CUSTOMER-ID STANDARD.  SEE ACCTMAST.
002800      *    MKT  06/30/99  Y2K REVIEW - ALL DATE FIELDS ALREADY CARRY A
002900      *                   FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.
003000      *                   CR-1999-061
003100      *    DOA  02/14/03  CONVERTED CALL "USERLOG" TO THE LOCAL
003200      *                   RUN-LOG FILE NOW THAT THESE JOBS RUN AS
003300      *                   PLAIN BATCH STEPS, NOT TUXEDO SERVICES.
003400      *                   CR-2003-008
003500      *    SPN  09/05/08  CURRENCY SUBTOTAL TABLE RAISED FROM 5 TO 10
003600      *                   ENTRIES - TRUST DEPARTMENT OWNERS NOW HOLD
003700      *                   MORE CURRENCIES THAN THE ORIGINAL DESIGN
003800      *                   ALLOWED FOR.                        PR-2008-077
003900      ******************************************************************
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.   IBM-4381.
004300       OBJECT-COMPUTER.   IBM-4381.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT ACCT-MASTER-FILE ASSIGN "ACCTMAST.IT"
004900               ORGANIZATION INDEXED
005000               ACCESS DYNAMIC
005100               RECORD KEY ACCT-ID
005200               STATUS ACCT-STATUS.
005300           SELECT SORT-WORK-FILE ASSIGN "SRTWORK.IT".
005400           SELECT ACCTS-RPT-FILE ASSIGN "ACCTSRPT.IT"
005500               ORGANIZATION LINE SEQUENTIAL
005600               STATUS RPTF-STATUS.
005700           SELECT RUN-LOG-FILE ASSIGN "RUNLOG.IT"
005800               ORGANIZATION LINE SEQUENTIAL
005900               STATUS RLOG-STATUS.
006000           SELECT RUN-RPT-FILE ASSIGN "RUNRPT.IT"
006100               ORGANIZATION LINE SEQUENTIAL
006200               STATUS RRPT-STATUS.
006300      ******************************************************************
006400       DATA DIVISION.
006500       FILE SECTION.
006600       FD  ACCT-MASTER-FILE; RECORD 73.
006700       COPY ACCTMAST.
006800      *
006900      * SORT WORK FILE CARRIES THE SAME LAYOUT AS THE ACCOUNT MASTER,
007000      * RENAMED SRT- SO THE TWO COPIES OF ACCTMAST DO NOT COLLIDE.
007100      *                                                    RFH 09/09/89
007200      *
007300       SD  SORT-WORK-FILE.
007400       COPY ACCTMAST
007500           REPLACING ACCT-MASTER-RECORD   BY SORT-MASTER-RECORD
007600                     ACCT-MASTER-RECORD-X BY SORT-MASTER-RECORD-X
007700                     ACCT-ID               BY SRT-ACCT-ID
007800                     ACCT-VERSION          BY SRT-ACCT-VERSION
007900                     ACCT-OWNER-ID         BY SRT-OWNER-ID
008000                     ACCT-CURRENCY         BY SRT-CURRENCY
008100                     ACCT-BALANCE          BY SRT-BALANCE
008200                     ACCT-X-WHOLE-RECORD   BY SRT-X-WHOLE-RECORD.
008300      *
008400       FD  ACCTS-RPT-FILE; RECORD 132.
008500       01  ACCTS-RPT-LINE                  PIC X(132).
008600      *
008700       FD  RUN-LOG-FILE; RECORD 132.
008800       COPY RUNLOG.
008900      *
009000       FD  RUN-RPT-FILE; RECORD 80.
009100       01  RUN-RPT-LINE.
009200           05  RPT-LINE-TEXT                PIC X(79).
009300           05  FILLER                       PIC X(01).
009400      ******************************************************************
009500       WORKING-STORAGE SECTION.
009600      ******************************************************************
009700      * FILE STATUS PAIRS
009800      ******************************************************************
009900       01  ACCT-STATUS.
010000           05  ACCT-STATUS-1                PIC X.
010100           05  ACCT-STATUS-2                PIC X.
010200       01  RPTF-STATUS.
010300           05  RPTF-STATUS-1                PIC X.
010400           05  RPTF-STATUS-2                PIC X.
010500       01  RLOG-STATUS.
010600           05  RLOG-STATUS-1                PIC X.
010700           05  RLOG-STATUS-2                PIC X.
010800       01  RRPT-STATUS.
010900           05  RRPT-STATUS-1                PIC X.
011000           05  RRPT-STATUS-2                PIC X.
011100      ******************************************************************
011200      * RUN-LOG MESSAGE STAGING AREA
011300      ******************************************************************
011400       01  WS-RUN-LOG-TEXT                  PIC X(80).
011500       01  WS-ERR-ROUTINE                   PIC X(16).
011600       01  WS-ERR-STATUS                    PIC X(02).
011700      ******************************************************************
011800      * SWITCHES
011900      ******************************************************************
012000       01  WS-SRT-EOF-SW                    PIC X(01) VALUE "N".
012100           88  SRT-EOF                       VALUE "Y".
012200       01  WS-FIRST-REC-SW                  PIC X(01) VALUE "Y".
012300           88  FIRST-RECORD                  VALUE "Y".
012400      ******************************************************************
012500      * CONTROL-BREAK WORK AREAS - COUNTS AND SUBSCRIPTS ARE COMP PER
012600      * STANDING SHOP PRACTICE.  BALANCE ACCUMULATORS ARE ZONED
012700      * DISPLAY, THE SAME AS THE MASTER BALANCE FIELD THEY ROLL UP.
012800      ******************************************************************
012900       01  WS-SAVE-OWNER-ID                 PIC X(32).
013000       01  WS-LINE-CNT                      PIC 9(03) COMP VALUE 0.
013100       01  WS-OWNER-ACCT-COUNT              PIC 9(07) COMP VALUE 0.
013200       01  WS-TAB-IDX                        PIC 9(02) COMP VALUE 0.
013300       01  WS-CURR-TOTAL-TABLE.
013400           05  WS-TAB-ENTRY OCCURS 10 TIMES.
013500               10  WS-TAB-CURRENCY           PIC X(03).
013600               10  WS-TAB-TOTAL              PIC S9(20)V99.
013700      ******************************************************************
013800      * RUN ACCUMULATORS
013900      ******************************************************************
014000       01  WS-CNT-READ                      PIC 9(07) COMP VALUE 0.
014100       01  WS-CNT-OWNERS                    PIC 9(07) COMP VALUE 0.
014200       01  WS-CNT-CURR-LINES                PIC 9(07) COMP VALUE 0.
014300      ******************************************************************
014400       01  WS-CURRENT-DATE.
014500           05  WS-CD-YEAR                   PIC 9(04).
014600           05  WS-CD-MONTH                  PIC 9(02).
014700           05  WS-CD-DAY                    PIC 9(02).
014800       01  WS-CURRENT-TIME.
014900           05  WS-CT-HOUR                   PIC 9(02).
015000           05  WS-CT-MINUTE                 PIC 9(02).
015100           05  WS-CT-SECOND                 PIC 9(02).
015200           05  WS-CT-HUNDREDTH              PIC 9(02).
015300      ******************************************************************
015400      * ACCOUNTS-REPORT LINE LAYOUTS - 132 PRINT POSITIONS
015500      ******************************************************************
015600       01  WS-RPT-TITLE.
015700           05  RPT-T-LABEL                  PIC X(40)
015800                    VALUE "ACME TRUST BANK - OWNER ACCOUNTS REPORT".
015900           05  FILLER                       PIC X(02) VALUE SPACES.
016000           05  RPT-T-DATE-LIT               PIC X(10) VALUE "RUN DATE: ".
016100           05  RPT-T-DATE                   PIC X(10).
016200           05  FILLER                       PIC X(70) VALUE SPACES.
016300       01  WS-RPT-HEADING.
016400           05  FILLER                       PIC X(01) VALUE SPACES.
016500           05  FILLER                       PIC X(10) VALUE "OWNER ID".
016600           05  FILLER                       PIC X(12) VALUE "ACCT-ID".
016700           05  FILLER                       PIC X(06) VALUE "VERS".
016800           05  FILLER                       PIC X(06) VALUE "CURR".
016900           05  FILLER                       PIC X(20) VALUE "BALANCE".
017000           05  FILLER                       PIC X(77) VALUE SPACES.
017100       01  WS-RPT-DETAIL.
017200           05  FILLER                       PIC X(01) VALUE SPACES.
017300           05  RPT-OWNER-ID-O               PIC X(32).
017400           05  FILLER                       PIC X(02) VALUE SPACES.
017500           05  RPT-ACCT-ID-O                PIC X(08).
017600           05  FILLER                       PIC X(02) VALUE SPACES.
017700           05  RPT-VERSION-O                PIC 9(04).
017800           05  FILLER                       PIC X(02) VALUE SPACES.
017900           05  RPT-CURRENCY-O                PIC X(03).
018000           05  FILLER                       PIC X(02) VALUE SPACES.
018100           05  RPT-BALANCE-O                PIC Z(19)9.99-.
018200           05  FILLER                       PIC X(52) VALUE SPACES.
018300       01  WS-RPT-CURR-TOTAL.
018400           05  FILLER                       PIC X(01) VALUE SPACES.
018500           05  FILLER                       PIC X(12) VALUE "  SUBTOTAL ".
018600           05  RPT-CT-CURRENCY-O            PIC X(03).
018700           05  FILLER                       PIC X(02) VALUE SPACES.
018800           05  FILLER                     PIC X(16) VALUE "TOTAL BALANCE".
018900           05  RPT-CT-TOTAL-O               PIC Z(19)9.99-.
019000           05  FILLER                       PIC X(74) VALUE SPACES.
019100       01  WS-RPT-OWNER-FOOTER.
019200           05  FILLER                       PIC X(01) VALUE SPACES.
019300           05  FILLER                       PIC X(20)
019400                    VALUE "ACCOUNTS FOR OWNER:".
019500           05  RPT-OF-COUNT-O               PIC ZZZ9.
019600           05  FILLER                       PIC X(107) VALUE SPACES.
019700       01  WS-RPT-FOOTER.
019800           05  FILLER                       PIC X(02) VALUE SPACES.
019900           05  RPT-F-LABEL                  PIC X(20).
020000           05  RPT-F-COUNT                  PIC ZZZ,ZZ9.
020100           05  FILLER                       PIC X(103) VALUE SPACES.
020200      ******************************************************************
020300      * RUN-CONTROL REPORT LINE LAYOUTS - 80 PRINT POSITIONS
020400      ******************************************************************
020500       01  WS-RUNC-TITLE.
020600           05  RUNC-T-LABEL                 PIC X(30)
020700                                 VALUE "ACCTRPT RUN-CONTROL REPORT  ".
020800           05  RUNC-T-DATE                  PIC X(10).
020900           05  FILLER                       PIC X(39) VALUE SPACES.
021000       01  WS-RUNC-DETAIL.
021100           05  RUNC-D-LABEL                 PIC X(30).
021200           05  RUNC-D-COUNT                 PIC ZZZ,ZZ9.
021300           05  FILLER                       PIC X(42) VALUE SPACES.
021400      ******************************************************************
021500       LINKAGE SECTION.
021600      ******************************************************************
021700       PROCEDURE DIVISION.
021800      *
021900      * TOP-LEVEL CONTROL - INITIALIZE, SORT AND REPORT, WRAP UP.
022000      *
022100       0000-MAIN-CONTROL.
022200           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
022300           PERFORM 2000-SORT-AND-REPORT THRU 2000-EXIT.
022400           PERFORM 9000-PRINT-ACCTS-REPORT-FOOTER THRU 9000-EXIT.
022500           PERFORM 9100-PRINT-RUN-CONTROL-REPORT THRU 9100-EXIT.
022600           PERFORM 9900-TERMINATE THRU 9900-EXIT.
022700           STOP RUN.
022800       0000-EXIT.
022900           EXIT.
023000      *
023100       1000-INITIALIZE.
023200           OPEN OUTPUT ACCTS-RPT-FILE.
023300           OPEN OUTPUT RUN-LOG-FILE.
023400           OPEN OUTPUT RUN-RPT-FILE.
023500           MOVE "ACCTRPT RUN STARTED" TO WS-RUN-LOG-TEXT.
023600           PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT.
023700           PERFORM 1100-PRINT-REPORT-TITLE THRU 1100-EXIT.
023800           PERFORM 1200-PRINT-REPORT-HEADING THRU 1200-EXIT.
023900       1000-EXIT.
024000           EXIT.
024100      *
024200       1100-PRINT-REPORT-TITLE.
024300           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
024400           MOVE SPACES TO WS-RPT-TITLE.
024500           MOVE "ACME TRUST BANK - OWNER ACCOUNTS REPORT" TO RPT-T-LABEL.
024600           MOVE "RUN DATE: " TO RPT-T-DATE-LIT.
024700           STRING WS-CD-YEAR DELIMITED BY SIZE
024800                  "-" DELIMITED BY SIZE
024900                  WS-CD-MONTH DELIMITED BY SIZE
025000                  "-" DELIMITED BY SIZE
025100                  WS-CD-DAY DELIMITED BY SIZE
025200                  INTO RPT-T-DATE.
025300           MOVE WS-RPT-TITLE TO ACCTS-RPT-LINE.
025400           WRITE ACCTS-RPT-LINE AFTER ADVANCING PAGE.
025500       1100-EXIT.
025600           EXIT.
025700      *
025800       1200-PRINT-REPORT-HEADING.
025900           MOVE WS-RPT-HEADING TO ACCTS-RPT-LINE.
026000           WRITE ACCTS-RPT-LINE AFTER ADVANCING 2 LINES.
026100           MOVE 2 TO WS-LINE-CNT.
026200       1200-EXIT.
026300           EXIT.
026400      *
026500      * SORT THE ACCOUNT MASTER BY OWNER ID, THEN ACCOUNT ID, AND DRIVE
026600      * THE CONTROL-BREAK REPORT FROM THE SORTED OUTPUT.   RFH 09/09/89
026700      *
026800       2000-SORT-AND-REPORT.
026900           SORT SORT-WORK-FILE
027000               ON ASCENDING KEY SRT-OWNER-ID SRT-ACCT-ID
027100               USING ACCT-MASTER-FILE
027200               OUTPUT PROCEDURE IS 3000-PRODUCE-REPORT THRU 3000-EXIT.
027300       2000-EXIT.
027400           EXIT.
027500      *
027600      * SORT OUTPUT PROCEDURE - RETURN EACH SORTED ACCOUNT IN TURN AND,
027700      * AFTER THE LAST ONE, CLOSE OUT THE FINAL OWNER'S TOTALS.
027800      *
027900       3000-PRODUCE-REPORT.
028000           MOVE "N" TO WS-SRT-EOF-SW.
028100           PERFORM 3100-RETURN-SORTED-RECORD THRU 3100-EXIT
028200               UNTIL SRT-EOF.
028300           IF NOT FIRST-RECORD
028400               PERFORM 4000-OWNER-BREAK THRU 4000-EXIT
028500           END-IF.
028600       3000-EXIT.
028700           EXIT.
028800      *
028900       3100-RETURN-SORTED-RECORD.
029000           RETURN SORT-WORK-FILE
029100               AT END
029200                   MOVE "Y" TO WS-SRT-EOF-SW.
029300           IF NOT SRT-EOF
029400               PERFORM 3200-PROCESS-ONE-ACCOUNT THRU 3200-EXIT
029500           END-IF.
029600       3100-EXIT.
029700           EXIT.
029800      *
029900      * ONE SORTED ACCOUNT - BREAK ON OWNER ID CHANGE, THEN PRINT AND
030000      * ACCUMULATE THIS ACCOUNT UNDER ITS OWNER.            RFH 09/09/89
030100      *
030200       3200-PROCESS-ONE-ACCOUNT.
030300           ADD 1 TO WS-CNT-READ.
030400           IF NOT FIRST-RECORD AND SRT-OWNER-ID NOT = WS-SAVE-OWNER-ID
030500               PERFORM 4000-OWNER-BREAK THRU 4000-EXIT
030600           END-IF.
030700           IF FIRST-RECORD
030800               MOVE "N" TO WS-FIRST-REC-SW
030900               MOVE SRT-OWNER-ID TO WS-SAVE-OWNER-ID
031000           END-IF.
031100           IF WS-LINE-CNT > 50
031200               PERFORM 4500-PAGE-SKIP THRU 4500-EXIT
031300           END-IF.
031400           PERFORM 4600-PRINT-DETAIL THRU 4600-EXIT.
031500           PERFORM 4700-ACCUMULATE-CURRENCY THRU 4700-EXIT.
031600           ADD 1 TO WS-OWNER-ACCT-COUNT.
031700       3200-EXIT.
031800           EXIT.
031900      *
032000      * OWNER CONTROL BREAK - PRINT THE OWNER'S ACCOUNT COUNT AND ITS
032100      * PER-CURRENCY BALANCE SUBTOTALS, THEN START THE NEXT OWNER.
032200      *                                                    RFH 09/09/89
032300      *
032400       4000-OWNER-BREAK.
032500           PERFORM 4100-PRINT-OWNER-TOTALS THRU 4100-EXIT.
032600           PERFORM 4200-RESET-OWNER-ACCUM THRU 4200-EXIT.
032700           MOVE SRT-OWNER-ID TO WS-SAVE-OWNER-ID.
032800           ADD 1 TO WS-CNT-OWNERS.
032900       4000-EXIT.
033000           EXIT.
033100      *
033200       4100-PRINT-OWNER-TOTALS.
033300           MOVE SPACES TO WS-RPT-OWNER-FOOTER.
033400           MOVE WS-OWNER-ACCT-COUNT TO RPT-OF-COUNT-O.
033500           MOVE WS-RPT-OWNER-FOOTER TO ACCTS-RPT-LINE.
033600           WRITE ACCTS-RPT-LINE AFTER ADVANCING 1 LINES.
033700           ADD 1 TO WS-LINE-CNT.
033800           PERFORM 4150-PRINT-ONE-CURR-TOTAL THRU 4150-EXIT
033900               VARYING WS-TAB-IDX FROM 1 BY 1 UNTIL WS-TAB-IDX > 10.
034000       4100-EXIT.
034100           EXIT.
034200      *
034300       4150-PRINT-ONE-CURR-TOTAL.
034400           IF WS-TAB-CURRENCY (WS-TAB-IDX) NOT = SPACES
034500               MOVE SPACES TO WS-RPT-CURR-TOTAL
034600               MOVE WS-TAB-CURRENCY (WS-TAB-IDX) TO RPT-CT-CURRENCY-O
034700               MOVE WS-TAB-TOTAL (WS-TAB-IDX) TO RPT-CT-TOTAL-O
034800               MOVE WS-RPT-CURR-TOTAL TO ACCTS-RPT-LINE
034900               WRITE ACCTS-RPT-LINE
035000               ADD 1 TO WS-LINE-CNT
035100               ADD 1 TO WS-CNT-CURR-LINES
035200           END-IF.
035300       4150-EXIT.
035400           EXIT.
035500      *
035600       4200-RESET-OWNER-ACCUM.
035700           MOVE ZEROS TO WS-OWNER-ACCT-COUNT.
035800           PERFORM 4250-CLEAR-ONE-CURR-SLOT THRU 4250-EXIT
035900               VARYING WS-TAB-IDX FROM 1 BY 1 UNTIL WS-TAB-IDX > 10.
036000       4200-EXIT.
036100           EXIT.
036200      *
036300       4250-CLEAR-ONE-CURR-SLOT.
036400           MOVE SPACES TO WS-TAB-CURRENCY (WS-TAB-IDX).
036500           MOVE ZEROS TO WS-TAB-TOTAL (WS-TAB-IDX).
036600       4250-EXIT.
036700           EXIT.
036800      *
036900      * AFTER 50 DETAIL LINES, SKIP TO A NEW PAGE AND REPEAT THE
037000      * COLUMN HEADING.                                    RFH 09/09/89
037100      *
037200       4500-PAGE-SKIP.
037300           MOVE SPACES TO ACCTS-RPT-LINE.
037400           WRITE ACCTS-RPT-LINE AFTER ADVANCING PAGE.
037500           PERFORM 1200-PRINT-REPORT-HEADING THRU 1200-EXIT.
037600       4500-EXIT.
037700           EXIT.
037800      *
037900       4600-PRINT-DETAIL.
038000           MOVE SPACES TO WS-RPT-DETAIL.
038100           MOVE SRT-OWNER-ID TO RPT-OWNER-ID-O.
038200           MOVE SRT-ACCT-ID TO RPT-ACCT-ID-O.
038300           MOVE SRT-ACCT-VERSION TO RPT-VERSION-O.
038400           MOVE SRT-CURRENCY TO RPT-CURRENCY-O.
038500           MOVE SRT-BALANCE TO RPT-BALANCE-O.
038600           MOVE WS-RPT-DETAIL TO ACCTS-RPT-LINE.
038700           WRITE ACCTS-RPT-LINE.
038800           IF RPTF-STATUS-1 NOT = "0"
038900               MOVE "PRINT DETAIL" TO WS-ERR-ROUTINE
039000               MOVE RPTF-STATUS-1 TO WS-ERR-STATUS
039100               PERFORM 9960-DO-RUN-LOG-ERR THRU 9960-EXIT
039200           END-IF.
039300           ADD 1 TO WS-LINE-CNT.
039400       4600-EXIT.
039500           EXIT.
039600      *
039700      * ROLL THIS ACCOUNT'S BALANCE INTO THE CURRENT OWNER'S SUBTOTAL
039800      * FOR ITS CURRENCY, TAKING THE NEXT EMPTY TABLE SLOT IF THIS IS
039900      * THE FIRST ACCOUNT SEEN IN THAT CURRENCY.           RFH 09/09/89
040000      *
040100       4700-ACCUMULATE-CURRENCY.
040200           MOVE 1 TO WS-TAB-IDX.
040300           PERFORM 4750-BUMP-CURR-IDX THRU 4750-EXIT
040400               UNTIL WS-TAB-CURRENCY (WS-TAB-IDX) = SRT-CURRENCY
040500                  OR WS-TAB-CURRENCY (WS-TAB-IDX) = SPACES
040600                  OR WS-TAB-IDX > 10.
040700           IF WS-TAB-IDX NOT > 10
040800               IF WS-TAB-CURRENCY (WS-TAB-IDX) = SPACES
040900                   MOVE SRT-CURRENCY TO WS-TAB-CURRENCY (WS-TAB-IDX)
041000               END-IF
041100               ADD SRT-BALANCE TO WS-TAB-TOTAL (WS-TAB-IDX)
041200           END-IF.
041300       4700-EXIT.
041400           EXIT.
041500      *
041600       4750-BUMP-CURR-IDX.
041700           ADD 1 TO WS-TAB-IDX.
041800       4750-EXIT.
041900           EXIT.
042000      *
042100      * OVERALL TOTALS AT THE FOOT OF THE ACCOUNTS REPORT.  RFH 09/09/89
042200      *
042300       9000-PRINT-ACCTS-REPORT-FOOTER.
042400           MOVE SPACES TO WS-RPT-FOOTER.
042500           MOVE "TOTAL ACCOUNTS LISTED" TO RPT-F-LABEL.
042600           MOVE WS-CNT-READ TO RPT-F-COUNT.
042700           MOVE WS-RPT-FOOTER TO ACCTS-RPT-LINE.
042800           WRITE ACCTS-RPT-LINE AFTER ADVANCING 3 LINES.
042900           ADD 1 TO WS-LINE-CNT.
043000           MOVE SPACES TO WS-RPT-FOOTER.
043100           MOVE "TOTAL OWNERS REPORTED" TO RPT-F-LABEL.
043200           MOVE WS-CNT-OWNERS TO RPT-F-COUNT.
043300           MOVE WS-RPT-FOOTER TO ACCTS-RPT-LINE.
043400           WRITE ACCTS-RPT-LINE.
043500       9000-EXIT.
043600           EXIT.
043700      *
043800      * HOUSEKEEPING RUN-CONTROL REPORT - SAME STANDING PRACTICE AS
043900      * THE OTHER NIGHTLY DRIVERS.                          RFH 09/09/89
044000      *
044100       9100-PRINT-RUN-CONTROL-REPORT.
044200           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
044300           MOVE SPACES TO WS-RUNC-TITLE.
044400           MOVE "ACCTRPT RUN-CONTROL REPORT  " TO RUNC-T-LABEL.
044500           STRING WS-CD-YEAR DELIMITED BY SIZE
044600                  "-" DELIMITED BY SIZE
044700                  WS-CD-MONTH DELIMITED BY SIZE
044800                  "-" DELIMITED BY SIZE
044900                  WS-CD-DAY DELIMITED BY SIZE
045000                  INTO RUNC-T-DATE.
045100           MOVE WS-RUNC-TITLE TO RPT-LINE-TEXT.
045200           WRITE RUN-RPT-LINE.
045300           MOVE SPACES TO WS-RUNC-DETAIL.
045400           MOVE "ACCOUNTS READ FROM SORT" TO RUNC-D-LABEL.
045500           MOVE WS-CNT-READ TO RUNC-D-COUNT.
045600           MOVE WS-RUNC-DETAIL TO RPT-LINE-TEXT.
045700           WRITE RUN-RPT-LINE.
045800           MOVE "OWNERS REPORTED" TO RUNC-D-LABEL.
045900           MOVE WS-CNT-OWNERS TO RUNC-D-COUNT.
046000           MOVE WS-RUNC-DETAIL TO RPT-LINE-TEXT.
046100           WRITE RUN-RPT-LINE.
046200           MOVE "CURRENCY SUBTOTAL LINES WRITTEN" TO RUNC-D-LABEL.
046300           MOVE WS-CNT-CURR-LINES TO RUNC-D-COUNT.
046400           MOVE WS-RUNC-DETAIL TO RPT-LINE-TEXT.
046500           WRITE RUN-RPT-LINE.
046600       9100-EXIT.
046700           EXIT.
046800      *
046900       9900-TERMINATE.
047000           MOVE "ACCTRPT RUN ENDED" TO WS-RUN-LOG-TEXT.
047100           PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT.
047200           CLOSE ACCTS-RPT-FILE RUN-LOG-FILE RUN-RPT-FILE.
047300       9900-EXIT.
047400           EXIT.
047500      *
047600      * WRITE ONE LINE TO THE RUN-LOG.  REPLACES CALL "USERLOG" NOW
047700      * THAT THIS RUNS AS A PLAIN BATCH STEP.               DOA 02/14/03
047800      *
047900       9950-DO-RUN-LOG.
048000           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
048100           ACCEPT WS-CURRENT-TIME FROM TIME.
048200           MOVE WS-CD-YEAR   TO RLG-YEAR.
048300           MOVE WS-CD-MONTH  TO RLG-MONTH.
048400           MOVE WS-CD-DAY    TO RLG-DAY.
048500           MOVE WS-CT-HOUR   TO RLG-HOUR.
048600           MOVE WS-CT-MINUTE TO RLG-MINUTE.
048700           MOVE WS-CT-SECOND TO RLG-SECOND.
048800           MOVE "ACCTRPT" TO RLG-PROGRAM.
048900           MOVE WS-RUN-LOG-TEXT TO RLG-TEXT.
049000           WRITE RUN-LOG-RECORD.
049100       9950-EXIT.
049200           EXIT.
049300      *
049400       9960-DO-RUN-LOG-ERR.
049500           STRING WS-ERR-ROUTINE DELIMITED BY SIZE
049600                  " FAILED, FILE STATUS = " DELIMITED BY SIZE
049700                  WS-ERR-STATUS DELIMITED BY SIZE
049800                  INTO WS-RUN-LOG-TEXT.
049900           PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT.
050000       9960-EXIT.
050100           EXIT.
