000100      ******************************************************************
000200      * OPREQ - OPERATION REQUEST RECORD LAYOUT (BATCH INPUT)
000300      * ACME TRUST BANK - DEPOSIT ACCOUNTING SYSTEM
000400      *
000500      * ONE ENTRY PER REQUESTED OPERATION, PROCESSED BY ACCTUPDT AND
000600      * ACCTINQ IN ARRIVAL ORDER.  REQ-COUNTERPART IS SPACES UNLESS
000700      * REQ-OPERATION IS "TRANSFER".  REQ-AMOUNT IS ZERO ON "INQUIRY".
000800      *
000900      *    RFH  03/17/87  ORIGINAL LAYOUT.
001000      *    RFH  04/02/96  ADDED REQ-COUNTERPART FOR TRANSFER REQUESTS.
001100      ******************************************************************
001200       01  OPERATION-REQUEST-RECORD.
001300           05  REQ-USER-ID                 PIC X(32).
001400           05  REQ-OPERATION               PIC X(16).
001500           05  REQ-ACCT-ID                 PIC X(08).
001600           05  REQ-COUNTERPART             PIC X(08).
001700           05  REQ-AMOUNT                  PIC 9(20)V99.
001800           05  FILLER                      PIC X(04).
001900      *
002000       01  OPERATION-REQUEST-RECORD-X REDEFINES OPERATION-REQUEST-RECORD.
002100           05  FILLER                      PIC X(64).
002200           05  REQ-X-AMOUNT-WHOLE          PIC 9(20).
002300           05  FILLER                      PIC X(06).
