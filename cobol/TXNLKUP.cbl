000100      ******************************************************************
000200      * ACME TRUST BANK - DATA PROCESSING DIVISION
000300      * THIS SOURCE IS THE PROPERTY OF ACME TRUST BANK.  IT IS NOT TO
000400      * BE DISCLOSED OUTSIDE THE BANK WITHOUT WRITTEN CONSENT OF THE
000500      * DATA PROCESSING DIVISION.
000600      ******************************************************************
000700       IDENTIFICATION DIVISION.
000800       PROGRAM-ID.    TXNLKUP.
000900       AUTHOR.        R F HALVORSEN.
001000       INSTALLATION.  ACME TRUST BANK - DATA PROCESSING DIVISION.
001100       DATE-WRITTEN.  APRIL 02, 1996.
001200       DATE-COMPILED.
001300       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400      ******************************************************************
001500      * TXNLKUP ANSWERS OPERATOR TRANSACTION-LOG LOOKUP REQUESTS FROM
001600      * THE AUDIT AND CUSTOMER-SERVICE DESKS.  FOR EACH LOOKUP REQUEST
001700      * IT SCANS THE TRANSACTION LOG SEQUENTIALLY FROM THE TOP, COPIES
001800      * EVERY ENTRY WHOSE TXN-OPERATOR-ID MATCHES TO THE EXTRACT FILE,
001900      * AND WRITES ONE RESPONSE-FILE ENTRY GIVING THE MATCH COUNT.  THE
002000      * LOG ITSELF IS NEVER CHANGED - THIS IS A READ-ONLY REPORT RUN.
002100      *
002200      * CHANGE LOG
002300      *    RFH  04/02/96  ORIGINAL PROGRAM.  WRITTEN AT THE SAME TIME
002400      *                   AS THE TRANSFER PROJECT SO AUDIT COULD TRACE
002500      *                   A TELLER'S ACTIVITY ACROSS BOTH LEGS OF A
002600      *                   TRANSFER.                      PROJ-96-TRANS
002700      *    MKT  06/30/99  Y2K REVIEW - ALL DATE FIELDS ALREADY CARRY A
002800      *                   FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.
002900      *                   CR-1999-061
003000      *    DOA  02/14/03  CONVERTED CALL "USERLOG" TO THE LOCAL
003100      *                   RUN-LOG FILE NOW THAT THESE JOBS RUN AS
003200      *                   PLAIN BATCH STEPS, NOT TUXEDO SERVICES.
003300      *                   CR-2003-008
003400      *    SPN  07/19/07  BLANK OPERATOR ID ON A LOOKUP REQUEST IS NOW
003500      *                   REJECTED WITH STATUS VE INSTEAD OF SCANNING
003600      *                   THE WHOLE LOG FOR A BLANK MATCH. PR-2007-162
003700      ******************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER.   IBM-4381.
004100       OBJECT-COMPUTER.   IBM-4381.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT LKPREQ-FILE ASSIGN "LKPREQ.IT"
004700               ORGANIZATION LINE SEQUENTIAL
004800               STATUS LKPR-STATUS.
004900           SELECT TXN-LOG-FILE-IN ASSIGN "TXNLOG.IT"
005000               ORGANIZATION LINE SEQUENTIAL
005100               STATUS TXLG-STATUS.
005200           SELECT EXTRACT-FILE ASSIGN "TXNEXTR.IT"
005300               ORGANIZATION LINE SEQUENTIAL
005400               STATUS EXTR-STATUS.
005500           SELECT RESPONSE-FILE ASSIGN "LKPRESP.IT"
005600               ORGANIZATION LINE SEQUENTIAL
005700               STATUS RESP-STATUS.
005800           SELECT RUN-LOG-FILE ASSIGN "RUNLOG.IT"
005900               ORGANIZATION LINE SEQUENTIAL
006000               STATUS RLOG-STATUS.
006100           SELECT RUN-RPT-FILE ASSIGN "RUNRPT.IT"
006200               ORGANIZATION LINE SEQUENTIAL
006300               STATUS RRPT-STATUS.
006400      ******************************************************************
006500       DATA DIVISION.
006600       FILE SECTION.
006700      *
006800      * ONE LOOKUP REQUEST PER LINE - JUST THE OPERATOR ID TO TRACE.
006900      *                                                    RFH 04/02/96
007000      *
007100       FD  LKPREQ-FILE; RECORD 36.
007200       01  LOOKUP-REQUEST-RECORD.
007300           05  LKP-OPERATOR-ID              PIC X(32).
007400           05  FILLER                       PIC X(04).
007500      *
007600       FD  TXN-LOG-FILE-IN; RECORD 173.
007700       COPY TXNLOG.
007800      *
007900      * EXTRACT ENTRY IS THE MATCHED LOG RECORD ITSELF, SAME LAYOUT AS
008000      * THE LOG, RENAMED SO THE TWO FDs DO NOT COLLIDE ON DATA-NAMES.
008100      *                                                    RFH 04/02/96
008200      *
008300       FD  EXTRACT-FILE; RECORD 173.
008400       COPY TXNLOG REPLACING TXN-LOG-RECORD    BY EXTR-LOG-RECORD
008500                             TXN-LOG-RECORD-X  BY EXTR-LOG-RECORD-X
008600                             TXN-ID             BY EXTR-ID
008700                             TXN-ACCT-ID        BY EXTR-ACCT-ID
008800                             TXN-OPERATION      BY EXTR-OPERATION
008900                             TXN-OPERATOR-ID    BY EXTR-OPERATOR-ID
009000                             TXN-REF-CODE       BY EXTR-REF-CODE
009100                             TXN-COUNTERPART    BY EXTR-COUNTERPART
009200                             TXN-CURRENCY       BY EXTR-CURRENCY
009300                             TXN-AMOUNT         BY EXTR-AMOUNT
009400                             TXN-CREATE-TS      BY EXTR-CREATE-TS
009500                             TXN-X-DATE         BY EXTR-X-DATE
009600                             TXN-X-YEAR         BY EXTR-X-YEAR
009700                             TXN-X-MONTH        BY EXTR-X-MONTH
009800                             TXN-X-DAY          BY EXTR-X-DAY.
009900      *
010000       FD  RESPONSE-FILE; RECORD 86.
010100       COPY RESPREC.
010200      *
010300       FD  RUN-LOG-FILE; RECORD 132.
010400       COPY RUNLOG.
010500      *
010600       FD  RUN-RPT-FILE; RECORD 80.
010700       01  RUN-RPT-LINE.
010800           05  RPT-LINE-TEXT                PIC X(79).
010900           05  FILLER                       PIC X(01).
011000      ******************************************************************
011100       WORKING-STORAGE SECTION.
011200      ******************************************************************
011300      * FILE STATUS PAIRS
011400      ******************************************************************
011500       01  LKPR-STATUS.
011600           05  LKPR-STATUS-1                PIC X.
011700           05  LKPR-STATUS-2                PIC X.
011800       01  TXLG-STATUS.
011900           05  TXLG-STATUS-1                PIC X.
012000           05  TXLG-STATUS-2                PIC X.
012100       01  EXTR-STATUS.
012200           05  EXTR-STATUS-1                PIC X.
012300           05  EXTR-STATUS-2                PIC X.
012400       01  RESP-STATUS.
012500           05  RESP-STATUS-1                PIC X.
012600           05  RESP-STATUS-2                PIC X.
012700       01  RLOG-STATUS.
012800           05  RLOG-STATUS-1                PIC X.
012900           05  RLOG-STATUS-2                PIC X.
013000       01  RRPT-STATUS.
013100           05  RRPT-STATUS-1                PIC X.
013200           05  RRPT-STATUS-2                PIC X.
013300      ******************************************************************
013400      * RUN-LOG MESSAGE STAGING AREA
013500      ******************************************************************
013600       01  WS-RUN-LOG-TEXT                  PIC X(80).
013700       01  WS-ERR-ROUTINE                   PIC X(16).
013800       01  WS-ERR-STATUS                    PIC X(02).
013900      ******************************************************************
014000      * SWITCHES
014100      ******************************************************************
014200       01  WS-LKPR-EOF-SW                   PIC X(01) VALUE "N".
014300           88  LKPR-EOF                      VALUE "Y".
014400       01  WS-TXLG-EOF-SW                   PIC X(01) VALUE "N".
014500           88  TXLG-EOF                      VALUE "Y".
014600       01  WS-VALID-SW                      PIC X(01) VALUE "Y".
014700           88  REQUEST-IS-VALID              VALUE "Y".
014800      ******************************************************************
014900      * RUN-CONTROL ACCUMULATORS - COUNTS ARE COMP PER STANDING SHOP
015000      * PRACTICE.
015100      ******************************************************************
015200       01  WS-CNT-READ                      PIC 9(07) COMP VALUE 0.
015300       01  WS-CNT-OK                        PIC 9(07) COMP VALUE 0.
015400       01  WS-CNT-REJ-VE                     PIC 9(07) COMP VALUE 0.
015500       01  WS-CNT-MATCH                      PIC 9(07) COMP VALUE 0.
015600       01  WS-CNT-MATCH-TOTAL                PIC 9(07) COMP VALUE 0.
015700      ******************************************************************
015800      * WORK AREAS
015900      ******************************************************************
016000       01  WS-MATCH-EDIT                    PIC ZZZ,ZZ9.
016100       01  WS-CURRENT-DATE.
016200           05  WS-CD-YEAR                   PIC 9(04).
016300           05  WS-CD-MONTH                  PIC 9(02).
016400           05  WS-CD-DAY                    PIC 9(02).
016500       01  WS-CURRENT-TIME.
016600           05  WS-CT-HOUR                   PIC 9(02).
016700           05  WS-CT-MINUTE                 PIC 9(02).
016800           05  WS-CT-SECOND                 PIC 9(02).
016900           05  WS-CT-HUNDREDTH              PIC 9(02).
017000      ******************************************************************
017100      * RUN-CONTROL REPORT LINE LAYOUTS
017200      ******************************************************************
017300       01  WS-RPT-TITLE.
017400           05  RPT-T-LABEL                  PIC X(30)
017500                                 VALUE "TXNLKUP RUN-CONTROL REPORT   ".
017600           05  RPT-T-DATE                   PIC X(10).
017700           05  FILLER                       PIC X(39) VALUE SPACES.
017800       01  WS-RPT-DETAIL.
017900           05  RPT-D-LABEL                  PIC X(30).
018000           05  RPT-D-COUNT                  PIC ZZZ,ZZ9.
018100           05  FILLER                       PIC X(42) VALUE SPACES.
018200      ******************************************************************
018300       LINKAGE SECTION.
018400      ******************************************************************
018500       PROCEDURE DIVISION.
018600      *
018700      * TOP-LEVEL CONTROL - INITIALIZE, DRIVE THE LOOKUP LOOP, REPORT,
018800      * TERMINATE.
018900      *
019000       0000-MAIN-CONTROL.
019100           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
019200           PERFORM 2000-PROCESS-LOOKUPS THRU 2000-EXIT.
019300           PERFORM 9000-PRINT-RUN-CONTROL-REPORT THRU 9000-EXIT.
019400           PERFORM 9900-TERMINATE THRU 9900-EXIT.
019500           STOP RUN.
019600       0000-EXIT.
019700           EXIT.
019800      *
019900       1000-INITIALIZE.
020000           OPEN INPUT LKPREQ-FILE.
020100           OPEN OUTPUT EXTRACT-FILE.
020200           OPEN OUTPUT RESPONSE-FILE.
020300           OPEN OUTPUT RUN-LOG-FILE.
020400           OPEN OUTPUT RUN-RPT-FILE.
020500           MOVE "TXNLKUP RUN STARTED" TO WS-RUN-LOG-TEXT.
020600           PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT.
020700           PERFORM 1100-READ-NEXT-LOOKUP THRU 1100-EXIT.
020800       1000-EXIT.
020900           EXIT.
021000      *
021100       1100-READ-NEXT-LOOKUP.
021200           READ LKPREQ-FILE
021300               AT END
021400                   MOVE "Y" TO WS-LKPR-EOF-SW.
021500           IF NOT LKPR-EOF
021600               ADD 1 TO WS-CNT-READ
021700           END-IF.
021800       1100-EXIT.
021900           EXIT.
022000      *
022100      * MAIN PROCESSING LOOP - ONE PASS PER LOOKUP REQUEST.
022200      *
022300       2000-PROCESS-LOOKUPS.
022400           PERFORM 3000-PROCESS-ONE-LOOKUP THRU 3000-EXIT
022500               UNTIL LKPR-EOF.
022600       2000-EXIT.
022700           EXIT.
022800      *
022900      * ONE LOOKUP - EDIT IT, SCAN THE LOG, WRITE THE RESPONSE, THEN
023000      * READ THE NEXT REQUEST.                              RFH 04/02/96
023100      *
023200       3000-PROCESS-ONE-LOOKUP.
023300           MOVE "Y" TO WS-VALID-SW.
023400           MOVE SPACES TO RSP-STATUS.
023500           MOVE SPACES TO RSP-MESSAGE.
023600           PERFORM 3100-EDIT-LOOKUP THRU 3100-EXIT.
023700           IF REQUEST-IS-VALID
023800               PERFORM 3200-SCAN-TXN-LOG THRU 3200-EXIT
023900               MOVE WS-CNT-MATCH TO WS-MATCH-EDIT
024000               STRING "Found " DELIMITED BY SIZE
024100                      WS-MATCH-EDIT DELIMITED BY SIZE
024200                      " transaction(s) for operator" DELIMITED BY SIZE
024300                      INTO RSP-MESSAGE
024400               MOVE "OK" TO RSP-STATUS
024500               ADD 1 TO WS-CNT-OK
024600               ADD WS-CNT-MATCH TO WS-CNT-MATCH-TOTAL
024700           END-IF.
024800           PERFORM 5000-WRITE-RESPONSE THRU 5000-EXIT.
024900           PERFORM 1100-READ-NEXT-LOOKUP THRU 1100-EXIT.
025000       3000-EXIT.
025100           EXIT.
025200      *
025300      * A BLANK OPERATOR ID IS REJECTED BEFORE THE LOG IS EVEN OPENED.
025400      *                                                    SPN 07/19/07
025500      *
025600       3100-EDIT-LOOKUP.
025700           IF LKP-OPERATOR-ID = SPACES
025800               MOVE "N" TO WS-VALID-SW
025900               MOVE "VE" TO RSP-STATUS
026000               MOVE "Lookup request is missing the operator id"
026100                   TO RSP-MESSAGE
026200               ADD 1 TO WS-CNT-REJ-VE
026300           END-IF.
026400       3100-EXIT.
026500           EXIT.
026600      *
026700      * SCAN THE TRANSACTION LOG FROM THE TOP AND COPY EVERY MATCHING
026800      * ENTRY TO THE EXTRACT FILE.  THE LOG IS CLOSED AND RE-OPENED FOR
026900      * EACH LOOKUP REQUEST SO THE SCAN ALWAYS STARTS AT THE FIRST
027000      * RECORD.                                             RFH 04/02/96
027100      *
027200       3200-SCAN-TXN-LOG.
027300           MOVE "N" TO WS-TXLG-EOF-SW.
027400           MOVE 0 TO WS-CNT-MATCH.
027500           OPEN INPUT TXN-LOG-FILE-IN.
027600           PERFORM 3300-READ-ONE-TXN THRU 3300-EXIT
027700               UNTIL TXLG-EOF.
027800           CLOSE TXN-LOG-FILE-IN.
027900       3200-EXIT.
028000           EXIT.
028100      *
028200       3300-READ-ONE-TXN.
028300           READ TXN-LOG-FILE-IN
028400               AT END
028500                   MOVE "Y" TO WS-TXLG-EOF-SW.
028600           IF NOT TXLG-EOF AND TXN-OPERATOR-ID = LKP-OPERATOR-ID
028700               ADD 1 TO WS-CNT-MATCH
028800               MOVE TXN-LOG-RECORD TO EXTR-LOG-RECORD
028900               WRITE EXTR-LOG-RECORD
029000               IF EXTR-STATUS-1 NOT = "0"
029100                   MOVE "WRITE EXTRACT" TO WS-ERR-ROUTINE
029200                   MOVE EXTR-STATUS-1 TO WS-ERR-STATUS
029300                   PERFORM 9960-DO-RUN-LOG-ERR THRU 9960-EXIT
029400               END-IF
029500           END-IF.
029600       3300-EXIT.
029700           EXIT.
029800      *
029900      * WRITE ONE RESPONSE-FILE ENTRY PER LOOKUP REQUEST, SERVED OR
030000      * REJECTED.                                           RFH 04/02/96
030100      *
030200       5000-WRITE-RESPONSE.
030300           WRITE RESPONSE-RECORD.
030400           IF RESP-STATUS-1 NOT = "0"
030500               MOVE "WRITE RESPONSE" TO WS-ERR-ROUTINE
030600               MOVE RESP-STATUS-1 TO WS-ERR-STATUS
030700               PERFORM 9960-DO-RUN-LOG-ERR THRU 9960-EXIT
030800           END-IF.
030900       5000-EXIT.
031000           EXIT.
031100      *
031200      * RUN-CONTROL TOTALS REPORT.                          RFH 04/02/96
031300      *
031400       9000-PRINT-RUN-CONTROL-REPORT.
031500           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
031600           MOVE SPACES TO WS-RPT-TITLE.
031700           MOVE "TXNLKUP RUN-CONTROL REPORT   " TO RPT-T-LABEL.
031800           STRING WS-CD-YEAR DELIMITED BY SIZE
031900                  "-" DELIMITED BY SIZE
032000                  WS-CD-MONTH DELIMITED BY SIZE
032100                  "-" DELIMITED BY SIZE
032200                  WS-CD-DAY DELIMITED BY SIZE
032300                  INTO RPT-T-DATE.
032400           MOVE WS-RPT-TITLE TO RPT-LINE-TEXT.
032500           WRITE RUN-RPT-LINE.
032600           MOVE SPACES TO WS-RPT-DETAIL.
032700           MOVE "LOOKUPS READ" TO RPT-D-LABEL.
032800           MOVE WS-CNT-READ TO RPT-D-COUNT.
032900           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
033000           WRITE RUN-RPT-LINE.
033100           MOVE "LOOKUPS SUCCEEDED" TO RPT-D-LABEL.
033200           MOVE WS-CNT-OK TO RPT-D-COUNT.
033300           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
033400           WRITE RUN-RPT-LINE.
033500           MOVE "REJECTED - VALIDATION ERROR" TO RPT-D-LABEL.
033600           MOVE WS-CNT-REJ-VE TO RPT-D-COUNT.
033700           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
033800           WRITE RUN-RPT-LINE.
033900           MOVE "TOTAL ENTRIES EXTRACTED" TO RPT-D-LABEL.
034000           MOVE WS-CNT-MATCH-TOTAL TO RPT-D-COUNT.
034100           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
034200           WRITE RUN-RPT-LINE.
034300       9000-EXIT.
034400           EXIT.
034500      *
034600       9900-TERMINATE.
034700           MOVE "TXNLKUP RUN ENDED" TO WS-RUN-LOG-TEXT.
034800           PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT.
034900           CLOSE LKPREQ-FILE EXTRACT-FILE RESPONSE-FILE
035000                 RUN-LOG-FILE RUN-RPT-FILE.
035100       9900-EXIT.
035200           EXIT.
035300      *
035400      * WRITE ONE LINE TO THE RUN-LOG.  REPLACES CALL "USERLOG" NOW
035500      * THAT THIS RUNS AS A PLAIN BATCH STEP.               DOA 02/14/03
035600      *
035700       9950-DO-RUN-LOG.
035800           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
035900           ACCEPT WS-CURRENT-TIME FROM TIME.
036000           MOVE WS-CD-YEAR   TO RLG-YEAR.
036100           MOVE WS-CD-MONTH  TO RLG-MONTH.
036200           MOVE WS-CD-DAY    TO RLG-DAY.
036300           MOVE WS-CT-HOUR   TO RLG-HOUR.
036400           MOVE WS-CT-MINUTE TO RLG-MINUTE.
036500           MOVE WS-CT-SECOND TO RLG-SECOND.
036600           MOVE "TXNLKUP" TO RLG-PROGRAM.
036700           MOVE WS-RUN-LOG-TEXT TO RLG-TEXT.
036800           WRITE RUN-LOG-RECORD.
036900       9950-EXIT.
037000           EXIT.
037100      *
037200       9960-DO-RUN-LOG-ERR.
037300           STRING WS-ERR-ROUTINE DELIMITED BY SIZE
037400                  " FAILED, FILE STATUS = " DELIMITED BY SIZE
037500                  WS-ERR-STATUS DELIMITED BY SIZE
037600                  INTO WS-RUN-LOG-TEXT.
037700           PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT.
037800       9960-EXIT.
037900           EXIT.
