000100      ******************************************************************
000200      * (c) ACME TRUST BANK - DATA PROCESSING DIVISION
000300      * THIS SOURCE IS THE PROPERTY OF ACME TRUST BANK.  IT IS NOT TO
000400      * BE DISCLOSED OUTSIDE THE BANK WITHOUT WRITTEN CONSENT OF THE
000500      * DATA PROCESSING DIVISION.
000600      ******************************************************************
000700       IDENTIFICATION DIVISION.
000800       PROGRAM-ID.    RCGEN.
000900       AUTHOR.        J L BRENNAN.
001000       INSTALLATION.  ACME TRUST BANK - DATA PROCESSING DIVISION.
001100       DATE-WRITTEN.  SEPTEMBER 14, 1992.
001200       DATE-COMPILED.
001300       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400      ******************************************************************
001500      * RCGEN IS A CALLABLE UTILITY.  GIVEN A DESIRED LENGTH IT
001600      * RETURNS THE LAST N CHARACTERS OF A 32-CHARACTER RANDOM UPPER
001700      * CASE HEXADECIMAL STRING.  USED BY ACCTUPDT TO MINT TXN-ID AND
001800      * TXN-REF-CODE VALUES ON EVERY SUCCESSFUL MONEY MOVEMENT.  THE
001900      * STANDARD REFERENCE-CODE LENGTH ON THE TRANSACTION LOG IS 20.
002000      *
002100      * CALLING SEQUENCE -
002200      *     CALL "RCGEN" USING RC-REQ-LENGTH RC-CODE RC-STATUS
002300      *                        RC-MESSAGE.
002400      *
002500      *    RC-REQ-LENGTH   S9(4) COMP  - DESIRED LENGTH, 1 THRU 32.
002600      *    RC-CODE         X(32)       - RETURNED CODE, LEFT JUSTIFIED,
002700      *                                  TRAILING SPACES.
002800      *    RC-STATUS       X(1)        - "0" = OK, "E" = BAD LENGTH.
002900      *    RC-MESSAGE      X(80)       - ERROR TEXT WHEN RC-STATUS = E.
003000      *
003100      * CHANGE LOG
003200      *    JLB  09/14/92  ORIGINAL PROGRAM.  LCG TAKEN FROM THE OLD
003300      *                   FORTRAN RATE-TABLE GENERATOR ON THE IBM
003400      *                   SIDE, REWRITTEN HERE IN COBOL.
003500      *    RFH  11/30/94  SEEDED ON CALL COUNT AS WELL AS TIME-OF-DAY
003600      *                   SO TWO CALLS IN THE SAME CLOCK TICK DO NOT
003700      *                   COME BACK WITH THE SAME CODE.   PR-94-241
003800      *    MKT  06/30/99  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
003900      *                   PROGRAM, NO CHANGE REQUIRED.   CR-1999-061
004000      *    DOA  02/11/03  RAISED UPPER BOUND FROM 20 TO 32 TO SUPPORT
004100      *                   THE LONGER TXN-ID FIELD ADDED WITH THE NEW
004200      *                   TRANSACTION LOG.             CR-2003-009
004300      ******************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER.   IBM-4381.
004700       OBJECT-COMPUTER.   IBM-4381.
004800       SPECIAL-NAMES.
004900           CLASS HEX-DIGIT IS "0" THRU "9", "A" THRU "F".
005000      ******************************************************************
005100       DATA DIVISION.
005200       WORKING-STORAGE SECTION.
005300      *
005400      * HEX ALPHABET AND ITS TABLE VIEW - REDEFINES 1 OF 3.
005500      *
005600       01  WS-HEX-ALPHABET                 PIC X(16)
005700                                             VALUE "0123456789ABCDEF".
005800       01  WS-HEX-TABLE REDEFINES WS-HEX-ALPHABET.
005900           05  WS-HEX-DIGIT                PIC X(01) OCCURS 16 TIMES.
006000      *
006100      * TIME-OF-DAY SEED MATERIAL AND ITS NUMERIC VIEW - REDEFINES 2.
006200      *
006300       01  WS-TIME-OF-DAY.
006400           05  WS-TOD-HH                    PIC 9(02).
006500           05  WS-TOD-MM                    PIC 9(02).
006600           05  WS-TOD-SS                    PIC 9(02).
006700           05  WS-TOD-CC                    PIC 9(02).
006800       01  WS-TIME-NUM REDEFINES WS-TIME-OF-DAY
006900                                             PIC 9(08).
007000      *
007100      * WORKING CODE BUILD AREA AND ITS CHARACTER VIEW - REDEFINES 3.
007200      *
007300       01  WS-WORK-CODE                     PIC X(32).
007400       01  WS-WORK-CODE-TABLE REDEFINES WS-WORK-CODE.
007500           05  WS-WORK-CHAR                 PIC X(01) OCCURS 32 TIMES.
007600      *
007700       01  WS-SEED                          PIC 9(09) COMP VALUE 0.
007800       01  WS-CALL-COUNT                    PIC 9(09) COMP VALUE 0.
007900       01  WS-QUOTIENT                      PIC 9(09) COMP VALUE 0.
008000       01  WS-REMAINDER                     PIC 9(09) COMP VALUE 0.
008100       01  WS-SUBSCRIPT                     PIC 9(02) COMP VALUE 0.
008200       01  WS-IDX                           PIC 9(02) COMP VALUE 0.
008300       01  WS-START-POS                     PIC 9(02) COMP VALUE 0.
008400       01  WS-LENGTH-EDIT                   PIC ----9.
008500      *
008600       LINKAGE SECTION.
008700       01  RC-REQ-LENGTH                    PIC S9(04) COMP.
008800       01  RC-CODE                          PIC X(32).
008900       01  RC-STATUS                        PIC X(01).
009000           88  RC-STATUS-OK                 VALUE "0".
009100           88  RC-STATUS-ERROR               VALUE "E".
009200       01  RC-MESSAGE                       PIC X(80).
009300      ******************************************************************
009400       PROCEDURE DIVISION USING RC-REQ-LENGTH RC-CODE RC-STATUS
009500                                 RC-MESSAGE.
009600      *
009700       0100-GENERATE-REFERENCE-CODE.
009800           PERFORM 0200-VALIDATE-LENGTH THRU 0200-EXIT.
009900           IF RC-STATUS-ERROR
010000               GO TO 0100-EXIT.
010100           PERFORM 0300-SEED-GENERATOR THRU 0300-EXIT.
010200           PERFORM 0400-BUILD-HEX-STRING THRU 0400-EXIT.
010300           PERFORM 0500-EXTRACT-LAST-N THRU 0500-EXIT.
010400           MOVE "0" TO RC-STATUS.
010500           MOVE SPACES TO RC-MESSAGE.
010600       0100-EXIT.
010700           EXIT PROGRAM.
010800      *
010900      * REJECT ANY LENGTH OUTSIDE 1 THRU 32.            JLB 09/14/92
011000      *
011100       0200-VALIDATE-LENGTH.
011200           MOVE SPACES TO RC-MESSAGE.
011300           MOVE "0" TO RC-STATUS.
011400           IF RC-REQ-LENGTH < 1 OR RC-REQ-LENGTH > 32
011500               MOVE "E" TO RC-STATUS
011600               MOVE SPACES TO RC-CODE
011700               MOVE RC-REQ-LENGTH TO WS-LENGTH-EDIT
011800               MOVE 1 TO WS-START-POS
011900               PERFORM 0260-SKIP-ONE-BLANK THRU 0260-EXIT
012000                   UNTIL WS-START-POS > 5
012100                      OR WS-LENGTH-EDIT (WS-START-POS:1) NOT = SPACE
012200               STRING "Generator is not able to generate random "
012300                      DELIMITED BY SIZE
012400                      "number with length: " DELIMITED BY SIZE
012500                      WS-LENGTH-EDIT (WS-START-POS:) DELIMITED BY SIZE
012600                      INTO RC-MESSAGE
012700           END-IF.
012800       0200-EXIT.
012900           EXIT.
013000      *
013100       0260-SKIP-ONE-BLANK.
013200           ADD 1 TO WS-START-POS.
013300       0260-EXIT.
013400           EXIT.
013500      *
013600      * SEED THE GENERATOR OFF TIME-OF-DAY AND A CALL COUNT SO TWO
013700      * CALLS IN THE SAME CLOCK TICK DO NOT COME BACK IDENTICAL.
013800      *                                                  RFH 11/30/94
013900      *
014000       0300-SEED-GENERATOR.
014100           ADD 1 TO WS-CALL-COUNT.
014200           ACCEPT WS-TIME-OF-DAY FROM TIME.
014300           COMPUTE WS-SEED = WS-TIME-NUM + (WS-CALL-COUNT * 97) + 1.
014400       0300-EXIT.
014500           EXIT.
014600      *
014700      * BUILD A 32-CHARACTER RANDOM HEX STRING, ONE DIGIT PER CALL TO
014800      * 0450.  THE MULTIPLIER/INCREMENT BELOW IS THE SAME LINEAR
014900      * CONGRUENTIAL PAIR USED IN THE OLD RATE-TABLE GENERATOR.
015000      *
015100       0400-BUILD-HEX-STRING.
015200           MOVE SPACES TO WS-WORK-CODE.
015300           PERFORM 0450-BUILD-ONE-HEX-DIGIT THRU 0450-EXIT
015400               VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 32.
015500       0400-EXIT.
015600           EXIT.
015700      *
015800       0450-BUILD-ONE-HEX-DIGIT.
015900           COMPUTE WS-SEED = (WS-SEED * 1103515245) + 12345.
016000           DIVIDE WS-SEED BY 16 GIVING WS-QUOTIENT
016100                                 REMAINDER WS-REMAINDER.
016200           ADD 1 TO WS-REMAINDER GIVING WS-SUBSCRIPT.
016300           MOVE WS-HEX-DIGIT (WS-SUBSCRIPT) TO WS-WORK-CHAR (WS-IDX).
016400       0450-EXIT.
016500           EXIT.
016600      *
016700      * RETURN CODE IS THE LAST RC-REQ-LENGTH CHARACTERS OF THE
016800      * 32-CHARACTER STRING, LEFT JUSTIFIED INTO RC-CODE.
016900      *                                                  DOA 02/11/03
017000      *
017100       0500-EXTRACT-LAST-N.
017200           COMPUTE WS-START-POS = 33 - RC-REQ-LENGTH.
017300           MOVE SPACES TO RC-CODE.
017400           MOVE WS-WORK-CODE (WS-START-POS:RC-REQ-LENGTH)
017500               TO RC-CODE (1:RC-REQ-LENGTH).
017600       0500-EXIT.
017700           EXIT.
