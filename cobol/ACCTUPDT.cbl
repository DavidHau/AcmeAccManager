000100      ******************************************************************
000200      * ACME TRUST BANK - DATA PROCESSING DIVISION
000300      * THIS SOURCE IS THE PROPERTY OF ACME TRUST BANK.  IT IS NOT TO
000400      * BE DISCLOSED OUTSIDE THE BANK WITHOUT WRITTEN CONSENT OF THE
000500      * DATA PROCESSING DIVISION.
000600      ******************************************************************
000700       IDENTIFICATION DIVISION.
000800       PROGRAM-ID.    ACCTUPDT.
000900       AUTHOR.        R F HALVORSEN.
001000       INSTALLATION.  ACME TRUST BANK - DATA PROCESSING DIVISION.
001100       DATE-WRITTEN.  MARCH 17, 1987.
001200       DATE-COMPILED.
001300       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400      ******************************************************************
001500      * ACCTUPDT IS THE NIGHTLY MONEY-MOVEMENT DRIVER FOR THE DEPOSIT
001600      * ACCOUNTING SYSTEM.  IT READS THE OPERATION-REQUEST FILE BUILT
001700      * BY THE DAY'S TELLER AND WIRE-ROOM ACTIVITY, APPLIES EACH
001800      * REQUEST (DEBIT, CREDIT, OR TRANSFER) AGAINST THE ACCOUNT
001900      * MASTER, AND WRITES -
002000      *     - THE UPDATED ACCOUNT MASTER RECORD
002100      *     - ONE RESPONSE-FILE ENTRY PER REQUEST (SERVED OR REJECTED)
002200      *     - ONE TRANSACTION-LOG ENTRY PER AFFECTED ACCOUNT
002300      *     - A RUN-CONTROL REPORT OF READ/SERVED/REJECTED COUNTS AND
002400      *       TOTAL AMOUNT CREDITED AND DEBITED
002500      * A REQUEST IS REJECTED, AND THE MASTER LEFT UNCHANGED, WHEN THE
002600      * ACCOUNT IS UNKNOWN, THE REQUESTING USER IS NOT THE ACCOUNT'S
002700      * OWNER, THE REQUEST FAILS A FIELD-LEVEL EDIT, OR A DEBIT WOULD
002800      * DRIVE THE BALANCE BELOW ZERO.  ACCOUNT INQUIRIES ARE HANDLED
002900      * BY THE COMPANION PROGRAM ACCTINQ, NOT HERE.
003000      *
003100      * CHANGE LOG
003200      *    RFH  03/17/87  ORIGINAL PROGRAM.  CARRIED OVER THE
003300      *                   CHECK-EXISTS/DELETE-REC/WRITE-REC REWRITE
003400      *                   IDIOM FROM THE OLD STOCK-QUOTE UPDATE RUN.
003500      *    RFH  08/02/88  ADDED THE RUN-CONTROL REPORT AT OPERATIONS'
003600      *                   REQUEST SO THE NIGHT SHIFT CAN BALANCE THE
003700      *                   RUN WITHOUT DUMPING THE LOG.       PR-88-114
003800      *    JLB  11/02/91  WIDENED ACCT-OWNER-ID TO X(32) WITH THE NEW
003900      *                   CUSTOMER-ID STANDARD.  SEE ACCTMAST.
004000      *    JLB  09/14/92  REFERENCE CODES ARE NOW MINTED BY THE NEW
004100      *                   RCGEN SUBPROGRAM INSTEAD OF A HARD-CODED
004200      *                   SEQUENCE NUMBER.                 CR-92-077
004300      *    RFH  04/02/96  ADDED TRANSFER PROCESSING (DEBIT THE SOURCE,
004400      *                   CREDIT THE COUNTERPART, ONE SHARED REFERENCE
004500      *                   CODE, TWO LOG RECORDS).       PROJ-96-TRANS
004600      *    MKT  06/30/99  Y2K REVIEW - ALL DATE FIELDS ALREADY CARRY A
004700      *                   FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.
004800      *                   CR-1999-061
004900      *    DOA  02/14/03  CONVERTED CALL "USERLOG" TO THE LOCAL
005000      *                   RUN-LOG FILE NOW THAT THESE JOBS RUN AS
005100      *                   PLAIN BATCH STEPS, NOT TUXEDO SERVICES.
005200      *                   CR-2003-008
005300      *    SPN  07/19/07  VALIDATION ERRORS (BLANK FIELD, NON-POSITIVE
005400      *                   AMOUNT, CURRENCY MISMATCH) NOW REJECTED WITH
005500      *                   STATUS VE BEFORE THE MASTER IS EVEN READ.
005600      *                   PR-2007-162
005700      ******************************************************************
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SOURCE-COMPUTER.   IBM-4381.
006100       OBJECT-COMPUTER.   IBM-4381.
006200       SPECIAL-NAMES.
006300           C01 IS TOP-OF-FORM.
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600           SELECT ACCT-MASTER-FILE ASSIGN "ACCTMAST.IT"
006700               ORGANIZATION INDEXED
006800               ACCESS DYNAMIC
006900               RECORD KEY ACCT-ID
007000               STATUS ACCT-STATUS.
007100           SELECT OPREQ-FILE ASSIGN "OPREQ.IT"
007200               ORGANIZATION LINE SEQUENTIAL
007300               STATUS OPRQ-STATUS.
007400           SELECT RESPONSE-FILE ASSIGN "RESPONSE.IT"
007500               ORGANIZATION LINE SEQUENTIAL
007600               STATUS RESP-STATUS.
007700           SELECT TXN-LOG-FILE ASSIGN "TXNLOG.IT"
007800               ORGANIZATION LINE SEQUENTIAL
007900               STATUS TXLG-STATUS.
008000           SELECT RUN-LOG-FILE ASSIGN "RUNLOG.IT"
008100               ORGANIZATION LINE SEQUENTIAL
008200               STATUS RLOG-STATUS.
008300           SELECT RUN-RPT-FILE ASSIGN "RUNRPT.IT"
008400               ORGANIZATION LINE SEQUENTIAL
008500               STATUS RRPT-STATUS.
008600      ******************************************************************
008700       DATA DIVISION.
008800       FILE SECTION.
008900       FD  ACCT-MASTER-FILE; RECORD 73.
009000       COPY ACCTMAST.
009100      *
009200       FD  OPREQ-FILE; RECORD 90.
009300       COPY OPREQ.
009400      *
009500       FD  RESPONSE-FILE; RECORD 86.
009600       COPY RESPREC.
009700      *
009800       FD  TXN-LOG-FILE; RECORD 173.
009900       COPY TXNLOG.
010000      *
010100       FD  RUN-LOG-FILE; RECORD 132.
010200       COPY RUNLOG.
010300      *
010400       FD  RUN-RPT-FILE; RECORD 80.
010500       01  RUN-RPT-LINE.
010600           05  RPT-LINE-TEXT                PIC X(79).
010700           05  FILLER                       PIC X(01).
010800      ******************************************************************
010900       WORKING-STORAGE SECTION.
011000      *
011100      * SECOND ACCOUNT-MASTER BUFFER - HOLDS THE COUNTERPART ACCOUNT
011200      * OF A TRANSFER WHILE THE SOURCE ACCOUNT RECORD IS STILL IN
011300      * ACCT-MASTER-RECORD.                              RFH 04/02/96
011400      *
011500       COPY ACCTMAST
011600           REPLACING ACCT-MASTER-RECORD   BY CPART-MASTER-RECORD
011700                     ACCT-MASTER-RECORD-X BY CPART-MASTER-RECORD-X
011800                     ACCT-ID               BY CPART-ID
011900                     ACCT-VERSION          BY CPART-VERSION
012000                     ACCT-OWNER-ID         BY CPART-OWNER-ID
012100                     ACCT-CURRENCY         BY CPART-CURRENCY
012200                     ACCT-BALANCE          BY CPART-BALANCE
012300                     ACCT-X-WHOLE-RECORD   BY CPART-X-WHOLE-RECORD.
012400      ******************************************************************
012500      * FILE STATUS PAIRS
012600      ******************************************************************
012700       01  ACCT-STATUS.
012800           05  ACCT-STATUS-1                PIC X.
012900           05  ACCT-STATUS-2                PIC X.
013000       01  OPRQ-STATUS.
013100           05  OPRQ-STATUS-1                PIC X.
013200           05  OPRQ-STATUS-2                PIC X.
013300       01  RESP-STATUS.
013400           05  RESP-STATUS-1                PIC X.
013500           05  RESP-STATUS-2                PIC X.
013600       01  TXLG-STATUS.
013700           05  TXLG-STATUS-1                PIC X.
013800           05  TXLG-STATUS-2                PIC X.
013900       01  RLOG-STATUS.
014000           05  RLOG-STATUS-1                PIC X.
014100           05  RLOG-STATUS-2                PIC X.
014200       01  RRPT-STATUS.
014300           05  RRPT-STATUS-1                PIC X.
014400           05  RRPT-STATUS-2                PIC X.
014500      ******************************************************************
014600      * RUN-LOG MESSAGE STAGING AREA
014700      ******************************************************************
014800       01  WS-RUN-LOG-TEXT                  PIC X(80).
014900       01  WS-ERR-ROUTINE                   PIC X(16).
015000       01  WS-ERR-STATUS                    PIC X(02).
015100      ******************************************************************
015200      * SWITCHES
015300      ******************************************************************
015400       01  WS-OPRQ-EOF-SW                   PIC X(01) VALUE "N".
015500           88  OPRQ-EOF                      VALUE "Y".
015600       01  WS-MASTER-FOUND-SW               PIC X(01) VALUE "N".
015700           88  MASTER-FOUND                  VALUE "Y".
015800       01  WS-CPART-FOUND-SW                PIC X(01) VALUE "N".
015900           88  CPART-FOUND                   VALUE "Y".
016000       01  WS-VALID-SW                      PIC X(01) VALUE "Y".
016100           88  REQUEST-IS-VALID              VALUE "Y".
016200      ******************************************************************
016300      * RUN-CONTROL ACCUMULATORS - COUNTS ARE COMP, MONEY TOTALS ARE
016400      * ZONED DISPLAY PER STANDING SHOP PRACTICE.
016500      ******************************************************************
016600       01  WS-CNT-READ                      PIC 9(07) COMP VALUE 0.
016700       01  WS-CNT-OK                        PIC 9(07) COMP VALUE 0.
016800       01  WS-CNT-REJ-NF                    PIC 9(07) COMP VALUE 0.
016900       01  WS-CNT-REJ-NA                    PIC 9(07) COMP VALUE 0.
017000       01  WS-CNT-REJ-IB                    PIC 9(07) COMP VALUE 0.
017100       01  WS-CNT-REJ-VE                    PIC 9(07) COMP VALUE 0.
017200       01  WS-TOTAL-CREDITED                PIC S9(15)V99 VALUE 0.
017300       01  WS-TOTAL-DEBITED                 PIC S9(15)V99 VALUE 0.
017400      ******************************************************************
017500      * WORK AREAS FOR ONE REQUEST
017600      ******************************************************************
017700       01  WS-NEW-BALANCE                   PIC S9(20)V99.
017800       01  WS-CPART-NEW-BALANCE             PIC S9(20)V99.
017900       01  WS-REF-CODE                      PIC X(20).
018000       01  WS-RC-LENGTH                     PIC S9(04) COMP VALUE 20.
018100       01  WS-RC-STATUS                     PIC X(01).
018200       01  WS-RC-MESSAGE                    PIC X(80).
018300       01  WS-TXN-TS                        PIC X(26).
018400       01  WS-TRIM-SRC                      PIC X(32).
018500       01  WS-TRIM-LEN                      PIC 9(02) COMP VALUE 0.
018600       01  WS-CURRENT-DATE.
018700           05  WS-CD-YEAR                   PIC 9(04).
018800           05  WS-CD-MONTH                  PIC 9(02).
018900           05  WS-CD-DAY                    PIC 9(02).
019000       01  WS-CURRENT-TIME.
019100           05  WS-CT-HOUR                   PIC 9(02).
019200           05  WS-CT-MINUTE                 PIC 9(02).
019300           05  WS-CT-SECOND                 PIC 9(02).
019400           05  WS-CT-HUNDREDTH              PIC 9(02).
019500      ******************************************************************
019600      * RUN-CONTROL REPORT LINE LAYOUTS
019700      ******************************************************************
019800       01  WS-RPT-TITLE.
019900           05  RPT-T-LABEL                  PIC X(30)
020000                                 VALUE "ACCTUPDT RUN-CONTROL REPORT  ".
020100           05  RPT-T-DATE                   PIC X(10).
020200           05  FILLER                       PIC X(39) VALUE SPACES.
020300       01  WS-RPT-DETAIL.
020400           05  RPT-D-LABEL                  PIC X(30).
020500           05  RPT-D-COUNT                  PIC ZZZ,ZZ9.
020600           05  FILLER                       PIC X(42) VALUE SPACES.
020700       01  WS-RPT-MONEY.
020800           05  RPT-M-LABEL                  PIC X(30).
020900           05  RPT-M-AMOUNT                 PIC Z(13)9.99-.
021000           05  FILLER                       PIC X(31) VALUE SPACES.
021100      ******************************************************************
021200       LINKAGE SECTION.
021300      ******************************************************************
021400       PROCEDURE DIVISION.
021500      *
021600      * TOP-LEVEL CONTROL - INITIALIZE, DRIVE THE REQUEST LOOP, REPORT,
021700      * TERMINATE.
021800      *
021900       0000-MAIN-CONTROL.
022000           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
022100           PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT.
022200           PERFORM 9000-PRINT-RUN-CONTROL-REPORT THRU 9000-EXIT.
022300           PERFORM 9900-TERMINATE THRU 9900-EXIT.
022400           STOP RUN.
022500       0000-EXIT.
022600           EXIT.
022700      *
022800       1000-INITIALIZE.
022900           OPEN I-O   ACCT-MASTER-FILE.
023000           OPEN INPUT OPREQ-FILE.
023100           OPEN OUTPUT RESPONSE-FILE.
023200           OPEN EXTEND TXN-LOG-FILE.
023300           OPEN OUTPUT RUN-LOG-FILE.
023400           OPEN OUTPUT RUN-RPT-FILE.
023500           MOVE "ACCTUPDT RUN STARTED" TO WS-RUN-LOG-TEXT.
023600           PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT.
023700           PERFORM 1100-READ-NEXT-REQUEST THRU 1100-EXIT.
023800       1000-EXIT.
023900           EXIT.
024000      *
024100       1100-READ-NEXT-REQUEST.
024200           READ OPREQ-FILE
024300               AT END
024400                   MOVE "Y" TO WS-OPRQ-EOF-SW.
024500           IF NOT OPRQ-EOF
024600               ADD 1 TO WS-CNT-READ
024700           END-IF.
024800       1100-EXIT.
024900           EXIT.
025000      *
025100      * MAIN PROCESSING LOOP - ONE PASS PER REQUEST IN ARRIVAL ORDER.
025200      *
025300       2000-PROCESS-REQUESTS.
025400           PERFORM 3000-PROCESS-ONE-REQUEST THRU 3000-EXIT
025500               UNTIL OPRQ-EOF.
025600       2000-EXIT.
025700           EXIT.
025800      *
025900      * ONE REQUEST - EDIT IT, LOOK UP THE ACCOUNT, CHECK OWNERSHIP,
026000      * DISPATCH TO THE DEBIT/CREDIT/TRANSFER PARAGRAPH, WRITE THE
026100      * RESPONSE, THEN READ THE NEXT REQUEST.
026200      *
026300       3000-PROCESS-ONE-REQUEST.
026400           MOVE "Y" TO WS-VALID-SW.
026500           MOVE SPACES TO RSP-STATUS.
026600           MOVE SPACES TO RSP-MESSAGE.
026700           PERFORM 3100-EDIT-REQUEST THRU 3100-EXIT.
026800           IF REQUEST-IS-VALID
026900               PERFORM 3200-LOOKUP-ACCOUNT THRU 3200-EXIT
027000           END-IF.
027100           IF REQUEST-IS-VALID AND MASTER-FOUND
027200               PERFORM 3300-CHECK-AUTHORIZATION THRU 3300-EXIT
027300           END-IF.
027400           IF REQUEST-IS-VALID AND MASTER-FOUND
027500               EVALUATE REQ-OPERATION
027600                   WHEN "CREDIT"
027700                       PERFORM 4010-APPLY-CREDIT THRU 4010-EXIT
027800                   WHEN "DEBIT"
027900                       PERFORM 4000-APPLY-DEBIT THRU 4000-EXIT
028000                   WHEN "TRANSFER"
028100                       PERFORM 4020-APPLY-TRANSFER THRU 4020-EXIT
028200                   WHEN OTHER
028300                       MOVE "VE" TO RSP-STATUS
028400                       MOVE "Operation code not valid for this run"
028500                           TO RSP-MESSAGE
028600                       ADD 1 TO WS-CNT-REJ-VE
028700               END-EVALUATE
028800           END-IF.
028900           PERFORM 5000-WRITE-RESPONSE THRU 5000-EXIT.
029000           PERFORM 1100-READ-NEXT-REQUEST THRU 1100-EXIT.
029100       3000-EXIT.
029200           EXIT.
029300      *
029400      * FIELD-LEVEL EDITS - BLANK USER/ACCOUNT, NON-POSITIVE AMOUNT ON
029500      * A MONEY-MOVEMENT REQUEST, MISSING COUNTERPART ON A TRANSFER.
029600      * DONE BEFORE THE MASTER IS EVEN READ.              SPN 07/19/07
029700      *
029800       3100-EDIT-REQUEST.
029900           IF REQ-USER-ID = SPACES OR REQ-ACCT-ID = SPACES
030000               MOVE "N" TO WS-VALID-SW
030100               MOVE "VE" TO RSP-STATUS
030200               MOVE "Request is missing a required field" TO RSP-MESSAGE
030300               ADD 1 TO WS-CNT-REJ-VE
030400           END-IF.
030500           IF REQUEST-IS-VALID AND REQ-AMOUNT NOT > 0
030600               MOVE "N" TO WS-VALID-SW
030700               MOVE "VE" TO RSP-STATUS
030800               MOVE "Requested amount must be greater than zero"
030900                   TO RSP-MESSAGE
031000               ADD 1 TO WS-CNT-REJ-VE
031100           END-IF.
031200           IF REQUEST-IS-VALID
031300              AND REQ-OPERATION = "TRANSFER"
031400              AND REQ-COUNTERPART = SPACES
031500               MOVE "N" TO WS-VALID-SW
031600               MOVE "VE" TO RSP-STATUS
031700               MOVE "Transfer request is missing a counterpart account"
031800                   TO RSP-MESSAGE
031900               ADD 1 TO WS-CNT-REJ-VE
032000           END-IF.
032100       3100-EXIT.
032200           EXIT.
032300      *
032400      * LOOK UP THE TARGET ACCOUNT BY KEY.                RFH 03/17/87
032500      *
032600       3200-LOOKUP-ACCOUNT.
032700           MOVE "N" TO WS-MASTER-FOUND-SW.
032800           MOVE REQ-ACCT-ID TO ACCT-ID.
032900           READ ACCT-MASTER-FILE
033000               INVALID KEY
033100                   MOVE "N" TO WS-VALID-SW
033200                   MOVE "NF" TO RSP-STATUS
033300                   STRING "MoneyAccount[" DELIMITED BY SIZE
033400                          REQ-ACCT-ID DELIMITED BY SIZE
033500                          "] does not exist!" DELIMITED BY SIZE
033600                          INTO RSP-MESSAGE
033700                   ADD 1 TO WS-CNT-REJ-NF
033800           END-READ.
033900           IF ACCT-STATUS-1 = "0"
034000               MOVE "Y" TO WS-MASTER-FOUND-SW
034100           END-IF.
034200       3200-EXIT.
034300           EXIT.
034400      *
034500      * OWNERSHIP CHECK - ONLY THE PRIMARY OWNER MAY MOVE MONEY ON THE
034600      * ACCOUNT.                                          RFH 03/17/87
034700      *
034800       3300-CHECK-AUTHORIZATION.
034900           IF ACCT-OWNER-ID NOT = REQ-USER-ID
035000               MOVE "N" TO WS-VALID-SW
035100               MOVE "NA" TO RSP-STATUS
035200               MOVE REQ-USER-ID TO WS-TRIM-SRC
035300               PERFORM 3350-FIND-TRIM-LEN THRU 3350-EXIT
035400               STRING "User[" DELIMITED BY SIZE
035500                      WS-TRIM-SRC (1:WS-TRIM-LEN) DELIMITED BY SIZE
035600                      "] is trying to update MoneyAccount["
035700                          DELIMITED BY SIZE
035800                      REQ-ACCT-ID DELIMITED BY SIZE
035900                      "]" DELIMITED BY SIZE
036000                      INTO RSP-MESSAGE
036100               ADD 1 TO WS-CNT-REJ-NA
036200           END-IF.
036300       3300-EXIT.
036400           EXIT.
036500      *
036600      * TRIM TRAILING SPACES FROM THE REQUESTING USER ID BEFORE IT
036700      * GOES INTO THE NOT-AUTHORIZED MESSAGE, SO A SHORT USER ID DOES
036800      * NOT LEAVE THE ACCOUNT-ID BRACKET OFF THE END OF A FULL-WIDTH
036900      * FIELD.                                             SPN 07/19/07
037000      *
037100       3350-FIND-TRIM-LEN.
037200           MOVE 32 TO WS-TRIM-LEN.
037300           PERFORM 3360-BACK-UP-ONE THRU 3360-EXIT
037400               UNTIL WS-TRIM-LEN = 0
037500                  OR WS-TRIM-SRC (WS-TRIM-LEN:1) NOT = SPACE.
037600           IF WS-TRIM-LEN = 0
037700               MOVE 1 TO WS-TRIM-LEN
037800           END-IF.
037900       3350-EXIT.
038000           EXIT.
038100      *
038200       3360-BACK-UP-ONE.
038300           SUBTRACT 1 FROM WS-TRIM-LEN.
038400       3360-EXIT.
038500           EXIT.
038600      *
038700      * DEBIT - REJECT IF THE AMOUNT EXCEEDS THE CURRENT BALANCE; A
038800      * DEBIT OF THE FULL BALANCE IS ALLOWED.             RFH 03/17/87
038900      *
039000       4000-APPLY-DEBIT.
039100           IF REQ-AMOUNT > ACCT-BALANCE
039200               MOVE "N" TO WS-VALID-SW
039300               MOVE "IB" TO RSP-STATUS
039400               STRING "Account[" DELIMITED BY SIZE
039500                      ACCT-ID DELIMITED BY SIZE
039600                      "] does not have enough balance!"
039700                          DELIMITED BY SIZE
039800                      INTO RSP-MESSAGE
039900               ADD 1 TO WS-CNT-REJ-IB
040000               GO TO 4000-EXIT
040100           END-IF.
040200           COMPUTE WS-NEW-BALANCE = ACCT-BALANCE - REQ-AMOUNT.
040300           MOVE WS-NEW-BALANCE TO ACCT-BALANCE.
040400           ADD 1 TO ACCT-VERSION.
040500           PERFORM 4100-VALIDATE-BALANCE THRU 4100-EXIT.
040600           IF NOT REQUEST-IS-VALID
040700               GO TO 4000-EXIT
040800           END-IF.
040900           PERFORM 4300-GENERATE-REF-CODE THRU 4300-EXIT.
041000           PERFORM 4500-REWRITE-MASTER THRU 4500-EXIT.
041100           MOVE ACCT-ID TO TXN-ACCT-ID.
041200           MOVE SPACES TO TXN-COUNTERPART.
041300           MOVE "DEBIT" TO TXN-OPERATION.
041400           PERFORM 4200-WRITE-TXN-LOG-RECORD THRU 4200-EXIT.
041500           ADD REQ-AMOUNT TO WS-TOTAL-DEBITED.
041600           MOVE "OK" TO RSP-STATUS.
041700           MOVE SPACES TO RSP-MESSAGE.
041800           ADD 1 TO WS-CNT-OK.
041900       4000-EXIT.
042000           EXIT.
042100      *
042200      * CREDIT - BALANCE ALWAYS INCREASES, SO NO INSUFFICIENT-BALANCE
042300      * TEST IS NEEDED.                                   RFH 03/17/87
042400      *
042500       4010-APPLY-CREDIT.
042600           COMPUTE WS-NEW-BALANCE = ACCT-BALANCE + REQ-AMOUNT.
042700           MOVE WS-NEW-BALANCE TO ACCT-BALANCE.
042800           ADD 1 TO ACCT-VERSION.
042900           PERFORM 4100-VALIDATE-BALANCE THRU 4100-EXIT.
043000           IF NOT REQUEST-IS-VALID
043100               GO TO 4010-EXIT
043200           END-IF.
043300           PERFORM 4300-GENERATE-REF-CODE THRU 4300-EXIT.
043400           PERFORM 4500-REWRITE-MASTER THRU 4500-EXIT.
043500           MOVE ACCT-ID TO TXN-ACCT-ID.
043600           MOVE SPACES TO TXN-COUNTERPART.
043700           MOVE "CREDIT" TO TXN-OPERATION.
043800           PERFORM 4200-WRITE-TXN-LOG-RECORD THRU 4200-EXIT.
043900           ADD REQ-AMOUNT TO WS-TOTAL-CREDITED.
044000           MOVE "OK" TO RSP-STATUS.
044100           MOVE SPACES TO RSP-MESSAGE.
044200           ADD 1 TO WS-CNT-OK.
044300       4010-EXIT.
044400           EXIT.
044500      *
044600      * TRANSFER - A DEBIT ON THE SOURCE ACCOUNT AND A CREDIT ON THE
044700      * COUNTERPART, BOTH UNDER ONE SHARED REFERENCE CODE.  BOTH
044800      * ACCOUNTS MUST CARRY THE SAME CURRENCY.            RFH 04/02/96
044900      *
045000       4020-APPLY-TRANSFER.
045100           PERFORM 4600-LOOKUP-COUNTERPART THRU 4600-EXIT.
045200           IF NOT REQUEST-IS-VALID
045300               GO TO 4020-EXIT
045400           END-IF.
045500           IF CPART-CURRENCY NOT = ACCT-CURRENCY
045600               MOVE "N" TO WS-VALID-SW
045700               MOVE "VE" TO RSP-STATUS
045800               MOVE "Counterpart account currency does not match"
045900                   TO RSP-MESSAGE
046000               ADD 1 TO WS-CNT-REJ-VE
046100               GO TO 4020-EXIT
046200           END-IF.
046300           IF REQ-AMOUNT > ACCT-BALANCE
046400               MOVE "N" TO WS-VALID-SW
046500               MOVE "IB" TO RSP-STATUS
046600               STRING "Account[" DELIMITED BY SIZE
046700                      ACCT-ID DELIMITED BY SIZE
046800                      "] does not have enough balance!"
046900                          DELIMITED BY SIZE
047000                      INTO RSP-MESSAGE
047100               ADD 1 TO WS-CNT-REJ-IB
047200               GO TO 4020-EXIT
047300           END-IF.
047400           PERFORM 4300-GENERATE-REF-CODE THRU 4300-EXIT.
047500      *
047600           COMPUTE WS-NEW-BALANCE = ACCT-BALANCE - REQ-AMOUNT.
047700           MOVE WS-NEW-BALANCE TO ACCT-BALANCE.
047800           ADD 1 TO ACCT-VERSION.
047900           PERFORM 4100-VALIDATE-BALANCE THRU 4100-EXIT.
048000           IF NOT REQUEST-IS-VALID
048100               GO TO 4020-EXIT
048200           END-IF.
048300           PERFORM 4500-REWRITE-MASTER THRU 4500-EXIT.
048400           MOVE ACCT-ID TO TXN-ACCT-ID.
048500           MOVE CPART-ID TO TXN-COUNTERPART.
048600           MOVE "TRANSFER-OUT" TO TXN-OPERATION.
048700           PERFORM 4200-WRITE-TXN-LOG-RECORD THRU 4200-EXIT.
048800           ADD REQ-AMOUNT TO WS-TOTAL-DEBITED.
048900      *
049000           COMPUTE WS-CPART-NEW-BALANCE = CPART-BALANCE + REQ-AMOUNT.
049100           MOVE WS-CPART-NEW-BALANCE TO CPART-BALANCE.
049200           ADD 1 TO CPART-VERSION.
049300           PERFORM 4700-REWRITE-COUNTERPART THRU 4700-EXIT.
049400           MOVE CPART-ID TO TXN-ACCT-ID.
049500           MOVE REQ-ACCT-ID TO TXN-COUNTERPART.
049600           MOVE "TRANSFER-IN" TO TXN-OPERATION.
049700           PERFORM 4200-WRITE-TXN-LOG-RECORD THRU 4200-EXIT.
049800           ADD REQ-AMOUNT TO WS-TOTAL-CREDITED.
049900      *
050000           MOVE "OK" TO RSP-STATUS.
050100           MOVE SPACES TO RSP-MESSAGE.
050200           ADD 1 TO WS-CNT-OK.
050300       4020-EXIT.
050400           EXIT.
050500      *
050600      * BALANCE MAY NEVER BE STORED NEGATIVE.              RFH 03/17/87
050700      *
050800       4100-VALIDATE-BALANCE.
050900           IF ACCT-BALANCE < 0
051000               MOVE "N" TO WS-VALID-SW
051100               MOVE "VE" TO RSP-STATUS
051200               MOVE "Account balance cannot be negative" TO RSP-MESSAGE
051300               ADD 1 TO WS-CNT-REJ-VE
051400           END-IF.
051500       4100-EXIT.
051600           EXIT.
051700      *
051800      * ONE TRANSACTION-LOG RECORD PER AFFECTED ACCOUNT.  CALLER SETS
051900      * TXN-ACCT-ID, TXN-COUNTERPART AND TXN-OPERATION BEFORE CALLING.
052000      *                                                   JLB 09/14/92
052100      *
052200       4200-WRITE-TXN-LOG-RECORD.
052300           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
052400           ACCEPT WS-CURRENT-TIME FROM TIME.
052500           STRING WS-CD-YEAR DELIMITED BY SIZE
052600                  "-" DELIMITED BY SIZE
052700                  WS-CD-MONTH DELIMITED BY SIZE
052800                  "-" DELIMITED BY SIZE
052900                  WS-CD-DAY DELIMITED BY SIZE
053000                  "T" DELIMITED BY SIZE
053100                  WS-CT-HOUR DELIMITED BY SIZE
053200                  ":" DELIMITED BY SIZE
053300                  WS-CT-MINUTE DELIMITED BY SIZE
053400                  ":" DELIMITED BY SIZE
053500                  WS-CT-SECOND DELIMITED BY SIZE
053600                  "Z" DELIMITED BY SIZE
053700                  INTO WS-TXN-TS.
053800           MOVE WS-TXN-TS TO TXN-CREATE-TS.
053900           MOVE REQ-USER-ID TO TXN-OPERATOR-ID.
054000           MOVE WS-REF-CODE TO TXN-REF-CODE.
054100           MOVE ACCT-CURRENCY TO TXN-CURRENCY.
054200           MOVE REQ-AMOUNT TO TXN-AMOUNT.
054300           PERFORM 4250-GENERATE-TXN-ID THRU 4250-EXIT.
054400           WRITE TXN-LOG-RECORD.
054500           IF TXLG-STATUS-1 NOT = "0"
054600               MOVE "WRITE TXNLOG" TO WS-ERR-ROUTINE
054700               MOVE TXLG-STATUS-1 TO WS-ERR-STATUS
054800               PERFORM 9960-DO-RUN-LOG-ERR THRU 9960-EXIT
054900           END-IF.
055000       4200-EXIT.
055100           EXIT.
055200      *
055300      * MINT THE TXN-ID ITSELF - A SEPARATE 32-CHARACTER CODE FROM THE
055400      * SHARED 20-CHARACTER REFERENCE CODE.              DOA 02/14/03
055500      *
055600       4250-GENERATE-TXN-ID.
055700           MOVE 32 TO WS-RC-LENGTH.
055800           CALL "RCGEN" USING WS-RC-LENGTH TXN-ID
055900                              WS-RC-STATUS WS-RC-MESSAGE.
056000           MOVE 20 TO WS-RC-LENGTH.
056100       4250-EXIT.
056200           EXIT.
056300      *
056400      * MINT ONE SHARED REFERENCE CODE FOR THE REQUEST.  LENGTH 20 IS
056500      * THE STANDARD FOR THE TRANSACTION LOG.             JLB 09/14/92
056600      *
056700       4300-GENERATE-REF-CODE.
056800           MOVE 20 TO WS-RC-LENGTH.
056900           CALL "RCGEN" USING WS-RC-LENGTH WS-REF-CODE
057000                              WS-RC-STATUS WS-RC-MESSAGE.
057100           IF WS-RC-STATUS NOT = "0"
057200               MOVE WS-RC-MESSAGE TO WS-RUN-LOG-TEXT
057300               PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT
057400           END-IF.
057500       4300-EXIT.
057600           EXIT.
057700      *
057800      * REWRITE THE SOURCE ACCOUNT MASTER RECORD.  CARRIES FORWARD THE
057900      * OLD CHECK-EXISTS/DELETE-REC/WRITE-REC IDIOM.      RFH 03/17/87
058000      *
058100       4500-REWRITE-MASTER.
058200           REWRITE ACCT-MASTER-RECORD.
058300           IF ACCT-STATUS-1 NOT = "0"
058400               MOVE "REWRITE ACCTMAST" TO WS-ERR-ROUTINE
058500               MOVE ACCT-STATUS-1 TO WS-ERR-STATUS
058600               PERFORM 9960-DO-RUN-LOG-ERR THRU 9960-EXIT
058700           END-IF.
058800       4500-EXIT.
058900           EXIT.
059000      *
059100      * LOOK UP THE COUNTERPART ACCOUNT OF A TRANSFER AND RESTORE THE
059200      * SOURCE ACCOUNT RECORD AFTERWARD.                  RFH 04/02/96
059300      *
059400       4600-LOOKUP-COUNTERPART.
059500           MOVE "N" TO WS-CPART-FOUND-SW.
059600           MOVE REQ-COUNTERPART TO CPART-ID.
059700           READ ACCT-MASTER-FILE INTO CPART-MASTER-RECORD
059800               KEY IS CPART-ID
059900               INVALID KEY
060000                   MOVE "N" TO WS-VALID-SW
060100                   MOVE "NF" TO RSP-STATUS
060200                   STRING "MoneyAccount[" DELIMITED BY SIZE
060300                          REQ-COUNTERPART DELIMITED BY SIZE
060400                          "] does not exist!" DELIMITED BY SIZE
060500                          INTO RSP-MESSAGE
060600                   ADD 1 TO WS-CNT-REJ-NF
060700           END-READ.
060800           IF ACCT-STATUS-1 = "0"
060900               MOVE "Y" TO WS-CPART-FOUND-SW
061000           END-IF.
061100           MOVE REQ-ACCT-ID TO ACCT-ID.
061200           READ ACCT-MASTER-FILE.
061300       4600-EXIT.
061400           EXIT.
061500      *
061600      * REWRITE THE COUNTERPART ACCOUNT MASTER RECORD, THEN RESTORE
061700      * THE SOURCE ACCOUNT RECORD AFTERWARD.              RFH 04/02/96
061800      *
061900       4700-REWRITE-COUNTERPART.
062000           MOVE CPART-MASTER-RECORD TO ACCT-MASTER-RECORD.
062100           REWRITE ACCT-MASTER-RECORD.
062200           IF ACCT-STATUS-1 NOT = "0"
062300               MOVE "REWRITE CPART" TO WS-ERR-ROUTINE
062400               MOVE ACCT-STATUS-1 TO WS-ERR-STATUS
062500               PERFORM 9960-DO-RUN-LOG-ERR THRU 9960-EXIT
062600           END-IF.
062700           MOVE REQ-ACCT-ID TO ACCT-ID.
062800           READ ACCT-MASTER-FILE.
062900       4700-EXIT.
063000           EXIT.
063100      *
063200      * WRITE ONE RESPONSE-FILE ENTRY PER REQUEST, SERVED OR REJECTED.
063300      *                                                   RFH 03/17/87
063400      *
063500       5000-WRITE-RESPONSE.
063600           WRITE RESPONSE-RECORD.
063700           IF RESP-STATUS-1 NOT = "0"
063800               MOVE "WRITE RESPONSE" TO WS-ERR-ROUTINE
063900               MOVE RESP-STATUS-1 TO WS-ERR-STATUS
064000               PERFORM 9960-DO-RUN-LOG-ERR THRU 9960-EXIT
064100           END-IF.
064200       5000-EXIT.
064300           EXIT.
064400      *
064500      * RUN-CONTROL TOTALS REPORT.                         RFH 08/02/88
064600      *
064700       9000-PRINT-RUN-CONTROL-REPORT.
064800           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
064900           MOVE SPACES TO WS-RPT-TITLE.
065000           MOVE "ACCTUPDT RUN-CONTROL REPORT  " TO RPT-T-LABEL.
065100           STRING WS-CD-YEAR DELIMITED BY SIZE
065200                  "-" DELIMITED BY SIZE
065300                  WS-CD-MONTH DELIMITED BY SIZE
065400                  "-" DELIMITED BY SIZE
065500                  WS-CD-DAY DELIMITED BY SIZE
065600                  INTO RPT-T-DATE.
065700           MOVE WS-RPT-TITLE TO RPT-LINE-TEXT.
065800           WRITE RUN-RPT-LINE.
065900           MOVE SPACES TO WS-RPT-DETAIL.
066000           MOVE "REQUESTS READ" TO RPT-D-LABEL.
066100           MOVE WS-CNT-READ TO RPT-D-COUNT.
066200           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
066300           WRITE RUN-RPT-LINE.
066400           MOVE "REQUESTS SUCCEEDED" TO RPT-D-LABEL.
066500           MOVE WS-CNT-OK TO RPT-D-COUNT.
066600           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
066700           WRITE RUN-RPT-LINE.
066800           MOVE "REJECTED - NOT FOUND" TO RPT-D-LABEL.
066900           MOVE WS-CNT-REJ-NF TO RPT-D-COUNT.
067000           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
067100           WRITE RUN-RPT-LINE.
067200           MOVE "REJECTED - NOT AUTHORIZED" TO RPT-D-LABEL.
067300           MOVE WS-CNT-REJ-NA TO RPT-D-COUNT.
067400           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
067500           WRITE RUN-RPT-LINE.
067600           MOVE "REJECTED - INSUFFICIENT BALANCE" TO RPT-D-LABEL.
067700           MOVE WS-CNT-REJ-IB TO RPT-D-COUNT.
067800           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
067900           WRITE RUN-RPT-LINE.
068000           MOVE "REJECTED - VALIDATION ERROR" TO RPT-D-LABEL.
068100           MOVE WS-CNT-REJ-VE TO RPT-D-COUNT.
068200           MOVE WS-RPT-DETAIL TO RPT-LINE-TEXT.
068300           WRITE RUN-RPT-LINE.
068400           MOVE SPACES TO WS-RPT-MONEY.
068500           MOVE "TOTAL AMOUNT CREDITED" TO RPT-M-LABEL.
068600           MOVE WS-TOTAL-CREDITED TO RPT-M-AMOUNT.
068700           MOVE WS-RPT-MONEY TO RPT-LINE-TEXT.
068800           WRITE RUN-RPT-LINE.
068900           MOVE "TOTAL AMOUNT DEBITED" TO RPT-M-LABEL.
069000           MOVE WS-TOTAL-DEBITED TO RPT-M-AMOUNT.
069100           MOVE WS-RPT-MONEY TO RPT-LINE-TEXT.
069200           WRITE RUN-RPT-LINE.
069300       9000-EXIT.
069400           EXIT.
069500      *
069600       9900-TERMINATE.
069700           MOVE "ACCTUPDT RUN ENDED" TO WS-RUN-LOG-TEXT.
069800           PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT.
069900           CLOSE ACCT-MASTER-FILE OPREQ-FILE RESPONSE-FILE
070000                 TXN-LOG-FILE RUN-LOG-FILE RUN-RPT-FILE.
070100       9900-EXIT.
070200           EXIT.
070300      *
070400      * WRITE ONE LINE TO THE RUN-LOG.  REPLACES CALL "USERLOG" NOW
070500      * THAT THIS RUNS AS A PLAIN BATCH STEP.              DOA 02/14/03
070600      *
070700       9950-DO-RUN-LOG.
070800           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
070900           ACCEPT WS-CURRENT-TIME FROM TIME.
071000           MOVE WS-CD-YEAR   TO RLG-YEAR.
071100           MOVE WS-CD-MONTH  TO RLG-MONTH.
071200           MOVE WS-CD-DAY    TO RLG-DAY.
071300           MOVE WS-CT-HOUR   TO RLG-HOUR.
071400           MOVE WS-CT-MINUTE TO RLG-MINUTE.
071500           MOVE WS-CT-SECOND TO RLG-SECOND.
071600           MOVE "ACCTUPDT" TO RLG-PROGRAM.
071700           MOVE WS-RUN-LOG-TEXT TO RLG-TEXT.
071800           WRITE RUN-LOG-RECORD.
071900       9950-EXIT.
072000           EXIT.
072100      *
072200       9960-DO-RUN-LOG-ERR.
072300           STRING WS-ERR-ROUTINE DELIMITED BY SIZE
072400                  " FAILED, FILE STATUS = " DELIMITED BY SIZE
072500                  WS-ERR-STATUS DELIMITED BY SIZE
072600                  INTO WS-RUN-LOG-TEXT.
072700           PERFORM 9950-DO-RUN-LOG THRU 9950-EXIT.
072800       9960-EXIT.
072900           EXIT.
