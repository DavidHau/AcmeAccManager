000100      ******************************************************************
000200      * RESPREC - ERROR/RESPONSE RECORD LAYOUT (BATCH OUTPUT)
000300      * ACME TRUST BANK - DEPOSIT ACCOUNTING SYSTEM
000400      *
000500      * ONE ENTRY PER SERVED OR REJECTED REQUEST.  RSP-STATUS IS ONE
000600      * OF OK/NF/NA/IB/VE - SEE 3000-PROCESS-ONE-REQUEST IN ACCTUPDT
000700      * AND 3000-PROCESS-ONE-INQUIRY IN ACCTINQ FOR THE FULL LIST.
000800      *
000900      *    RFH  03/17/87  ORIGINAL LAYOUT.
001000      ******************************************************************
001100       01  RESPONSE-RECORD.
001200           05  RSP-STATUS                  PIC X(02).
001300           05  RSP-MESSAGE                 PIC X(80).
001400           05  FILLER                      PIC X(04).
001500      *
001600       01  RESPONSE-RECORD-X REDEFINES RESPONSE-RECORD.
001700           05  RSP-X-CLASS                 PIC X(01).
001800           05  FILLER                      PIC X(85).
